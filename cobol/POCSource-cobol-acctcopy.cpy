000100***************************************************************** 00000100
000110* ACCTCOPY                                                      * 00000110
000120* ACCOUNT MASTER RECORD LAYOUT - SECURETRUST BANKING SYSTEM      *00000120
000130*                                                                *00000130
000140* FIXED 125 BYTE RECORD.  ONE ENTRY PER ACCOUNT - SAVINGS,      * 00000140
000150* INVESTMENT OR CHEQUE.  BALANCE IS PACKED PER SHOP STANDARD.   * 00000150
000160* REPLACE :TAG: WITH THE CALLER'S PREFIX AND :LEV: WITH THE     * 00000160
000170* LEVEL NUMBER THE RECORD IS TO APPEAR AT, E.G.                 * 00000170
000180*     COPY ACCTCOPY REPLACING ==:LEV:== BY ==01==,              * 00000180
000190*          ==:TAG:== BY ==ACCT==.                                *00000190
000200*     COPY ACCTCOPY REPLACING ==:LEV:== BY ==05==,              * 00000200
000210*          ==:TAG:== BY ==TBL-ACCT==.                            *00000210
000220*                                                                *00000220
000230*  MAINT HISTORY                                                * 00000230
000240*    1991-04-02 DJS  ORIGINAL ACCOUNT LAYOUT (SAVINGS ONLY)     * 00000240
000250*    1996-07-09 WLT  ADDED INVESTMENT AND CHEQUE PRODUCT TYPES  * 00000250
000260*    1999-01-14 DJS  Y2K - CONFIRMED NO 2-DIGIT YEAR FIELDS     * 00000260
000270*    2006-03-30 RNM  ADDED EMPLOYER FIELDS FOR CHEQUE ACCOUNTS  * 00000270
000280*    2006-03-30 RNM  PARAMETERIZED LEVEL NO. SO BOOKING TABLE   * 00000280
000290*                     LOADS CAN COPY THIS AT THE 05 LEVEL       * 00000290
000300***************************************************************** 00000300
000310 :LEV:  :TAG:-REC.                                                00000310
000320     05  :TAG:-NUMBER               PIC X(10).                    00000320
000330     05  :TAG:-NUMBER-R REDEFINES                                 00000330
000340         :TAG:-NUMBER.                                            00000340
000350         10  :TAG:-NUM-PREFIX       PIC X(03).                    00000350
000360         10  :TAG:-NUM-SEQUENCE     PIC 9(07).                    00000360
000370     05  :TAG:-CUST-ID              PIC X(10).                    00000370
000380     05  :TAG:-TYPE                 PIC X(01).                    00000380
000390         88  :TAG:-IS-SAVINGS       VALUE 'S'.                    00000390
000400         88  :TAG:-IS-INVESTMENT    VALUE 'I'.                    00000400
000410         88  :TAG:-IS-CHEQUE        VALUE 'Q'.                    00000410
000420     05  :TAG:-STATUS               PIC X(01).                    00000420
000430         88  :TAG:-IS-ACTIVE        VALUE 'A'.                    00000430
000440         88  :TAG:-IS-FROZEN        VALUE 'F'.                    00000440
000450         88  :TAG:-IS-CLOSED        VALUE 'C'.                    00000450
000460     05  :TAG:-BALANCE              PIC S9(13)V99 COMP-3.         00000460
000470     05  :TAG:-BRANCH               PIC X(20).                    00000470
000480     05  :TAG:-EMPLOYER             PIC X(30).                    00000480
000490     05  :TAG:-EMPLOYER-ADDR        PIC X(40).                    00000490
000500     05  FILLER                     PIC X(05).                    00000500
