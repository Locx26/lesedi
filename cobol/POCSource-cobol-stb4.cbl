000100***************************************************************** 00000100
000110* LICENSED MATERIALS - PROPERTY OF SECURETRUST BANKING          * 00000110
000120* ALL RIGHTS RESERVED                                           * 00000120
000130***************************************************************** 00000130
000140* PROGRAM:  STB4                                                * 00000140
000150*                                                                *00000150
000160* AUTHOR :  DOUG STOUT                                          * 00000160
000170*                                                                *00000170
000180* OPENS ONE NEW ACCOUNT PER RUN.  THE OPENING REQUEST ARRIVES   * 00000180
000190* AS A SINGLE PARAMETER CARD ON SYSIN (CUSTOMER ID, PRODUCT     * 00000190
000200* TYPE, INITIAL DEPOSIT, BRANCH, AND - FOR CHEQUE ONLY -        * 00000200
000210* EMPLOYER NAME/ADDRESS).  VALIDATES THE CUSTOMER EXISTS AND    * 00000210
000220* THE PRODUCT RULES ARE MET, ASSIGNS THE NEXT SEQUENCE NUMBER   * 00000220
000230* FOR THE PRODUCT PREFIX, THEN APPENDS THE NEW ACCOUNT TO THE   * 00000230
000240* MASTER AND POSTS THE INITIAL DEPOSIT TO THE JOURNAL.          * 00000240
000250***************************************************************** 00000250
000260*  MAINT HISTORY                                                * 00000260
000270*    2007-02-02 DJS  ORIGINAL - SAVINGS AND INVESTMENT ONLY     * CR2378  
000280*    2007-09-30 DJS  ADDED CHEQUE ACCOUNTS, EMPLOYER FIELDS     * CR2430  
000290*    2009-08-30 RNM  CALLS STB5 FOR FIELD-LEVEL VALIDATION      * CR2760  
000300*                     INSTEAD OF CHECKING LENGTHS IN-LINE HERE  * 00000300
000310***************************************************************** 00000310
000320 IDENTIFICATION DIVISION.                                         00000320
000330 PROGRAM-ID.     STB4.                                            00000330
000340 AUTHOR.         DOUG STOUT.                                      00000340
000350 INSTALLATION.   SECURETRUST BANKING - BATCH SYSTEMS GROUP.       00000350
000360 DATE-WRITTEN.   2007-02-02.                                      00000360
000370 DATE-COMPILED.                                                   00000370
000380 SECURITY.       SECURETRUST INTERNAL USE ONLY.                   00000380
000390 ENVIRONMENT DIVISION.                                            00000390
000400 CONFIGURATION SECTION.                                           00000400
000410 SOURCE-COMPUTER.   IBM-370.                                      00000410
000420 OBJECT-COMPUTER.   IBM-370.                                      00000420
000430 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00000430
000440 INPUT-OUTPUT SECTION.                                            00000440
000450 FILE-CONTROL.                                                    00000450
000460                                                                  00000460
000470     SELECT CUSTOMER-FILE    ASSIGN TO CUSTFILE                   00000470
000480         ACCESS IS SEQUENTIAL                                     00000480
000490         FILE STATUS  IS  WS-CUSTFILE-STATUS.                     00000490
000500                                                                  00000500
000510     SELECT ACCOUNT-FILE     ASSIGN TO ACCTFILE                   00000510
000520         ACCESS IS SEQUENTIAL                                     00000520
000530         FILE STATUS  IS  WS-ACCTFILE-STATUS.                     00000530
000540                                                                  00000540
000550     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                    00000550
000560         ACCESS IS SEQUENTIAL                                     00000560
000570         FILE STATUS  IS  WS-ACCTOUT-STATUS.                      00000570
000580                                                                  00000580
000590     SELECT JOURNAL-FILE     ASSIGN TO JRNLFILE                   00000590
000600         ACCESS IS SEQUENTIAL                                     00000600
000610         FILE STATUS  IS  WS-JRNLFILE-STATUS.                     00000610
000620                                                                  00000620
000630     SELECT REPORT-FILE      ASSIGN TO OPENRPT                    00000630
000640         ACCESS IS SEQUENTIAL                                     00000640
000650         FILE STATUS  IS  WS-REPORT-STATUS.                       00000650
000660                                                                  00000660
000670***************************************************************** 00000670
000680 DATA DIVISION.                                                   00000680
000690 FILE SECTION.                                                    00000690
000700                                                                  00000700
000710 FD  CUSTOMER-FILE                                                00000710
000720     RECORDING MODE IS F.                                         00000720
000730 COPY CUSTCOPY REPLACING ==:LEV:== BY ==01==,                     00000730
000740      ==:TAG:== BY ==CUST-FD==.                                   00000740
000750                                                                  00000750
000760 FD  ACCOUNT-FILE                                                 00000760
000770     RECORDING MODE IS F.                                         00000770
000780 COPY ACCTCOPY REPLACING ==:LEV:== BY ==01==,                     00000780
000790      ==:TAG:== BY ==ACCT-FD==.                                   00000790
000800                                                                  00000800
000810 FD  ACCOUNT-FILE-OUT                                             00000810
000820     RECORDING MODE IS F.                                         00000820
000830 COPY ACCTCOPY REPLACING ==:LEV:== BY ==01==,                     00000830
000840      ==:TAG:== BY ==ACCTOUT-FD==.                                00000840
000850                                                                  00000850
000860 FD  JOURNAL-FILE                                                 00000860
000870     RECORDING MODE IS F.                                         00000870
000880 COPY JRNLCOPY REPLACING ==:TAG:== BY ==JRNL-FD==.                00000880
000890                                                                  00000890
000900 FD  REPORT-FILE                                                  00000900
000910     RECORDING MODE IS F.                                         00000910
000920 01  REPORT-RECORD              PIC X(132).                       00000920
000930                                                                  00000930
000940***************************************************************** 00000940
000950 WORKING-STORAGE SECTION.                                         00000950
000960***************************************************************** 00000960
000970*                                                                 00000970
000980 01  SYSTEM-DATE-AND-TIME.                                        00000980
000990     05  CURRENT-DATE.                                            00000990
001000         10  CURRENT-YEAR            PIC 9(4).                    00001000
001010         10  CURRENT-MONTH           PIC 9(2).                    00001010
001020         10  CURRENT-DAY             PIC 9(2).                    00001020
001030     05  CURRENT-DATE-ALT REDEFINES                               00001030
001040         CURRENT-DATE.                                            00001040
001050         10  FILLER                  PIC 9(2).                    00001050
001060         10  CURRENT-YY               PIC 9(2).                   00001060
001070         10  FILLER                  PIC 9(4).                    00001070
001080*                                                                 00001080
001090 01  WS-PARAM-CARD.                                               00001090
001100     05  PARAM-CUST-ID            PIC X(10).                      00001100
001110     05  PARAM-PRODUCT-TYPE       PIC X(01).                      00001110
001120     05  PARAM-INITIAL-DEPOSIT    PIC 9(11)V99.                   00001120
001130     05  PARAM-BRANCH             PIC X(20).                      00001130
001140     05  PARAM-EMPLOYER           PIC X(30).                      00001140
001150     05  PARAM-EMPLOYER-ADDR      PIC X(40).                      00001150
001160     05  FILLER                   PIC X(08).                      00001160
001170*                                                                 00001170
001180 01  WS-FIELDS.                                                   00001180
001190     05  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.          00001190
001200     05  WS-ACCTFILE-STATUS      PIC X(2)  VALUE SPACES.          00001200
001210     05  WS-ACCTOUT-STATUS       PIC X(2)  VALUE SPACES.          00001210
001220     05  WS-JRNLFILE-STATUS      PIC X(2)  VALUE SPACES.          00001220
001230     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00001230
001240     05  WS-OPEN-OK              PIC X     VALUE 'Y'.             00001240
001250     05  WS-REJECT-REASON        PIC X(60) VALUE SPACES.          00001250
001260     05  WS-NEW-ACCT-NUMBER      PIC X(10) VALUE SPACES.          00001260
001270     05  FILLER                  PIC X(01) VALUE SPACE.           00001270
001280*                                                                 00001280
001290 01  CUSTOMER-TABLE.                                              00001290
001300     05  TBL-CUST-COUNT          PIC S9(4) COMP VALUE +0.         00001300
001310     05  TBL-CUST-ENTRY OCCURS 0 TO 5000 TIMES                    00001310
001320             DEPENDING ON TBL-CUST-COUNT                          00001320
001330             ASCENDING KEY IS TBL-CUST-ID                         00001330
001340             INDEXED BY CUST-IDX.                                 00001340
001350     COPY CUSTCOPY REPLACING ==:LEV:== BY ==05==,                 00001350
001360          ==:TAG:== BY ==TBL-CUST==.                              00001360
001370     05  FILLER                  PIC X(01) VALUE SPACE.           00001370
001380*                                                                 00001380
001390 01  WORK-SUBSCRIPTS.                                             00001390
001400     05  CUST-FOUND-IDX          PIC S9(4) COMP VALUE +0.         00001400
001410     05  WS-MAX-SEQ-SAV          PIC S9(9) COMP VALUE +0.         00001410
001420     05  WS-MAX-SEQ-INV          PIC S9(9) COMP VALUE +0.         00001420
001430     05  WS-MAX-SEQ-CHQ          PIC S9(9) COMP VALUE +0.         00001430
001440     05  WS-NEW-SEQ              PIC S9(9) COMP VALUE +0.         00001440
001450     05  FILLER                  PIC X(01) VALUE SPACE.           00001450
001460*                                                                 00001460
001470 01  WS-MAX-SEQ-DISP REDEFINES                                    00001470
001480     WORK-SUBSCRIPTS.                                             00001480
001490     05  FILLER                  PIC 9(4).                        00001490
001500     05  WS-MAX-SEQ-SAV-D        PIC 9(9).                        00001500
001510     05  WS-MAX-SEQ-INV-D        PIC 9(9).                        00001510
001520     05  WS-MAX-SEQ-CHQ-D        PIC 9(9).                        00001520
001530     05  WS-NEW-SEQ-D            PIC 9(9).                        00001530
001540     05  FILLER                  PIC X(01).                       00001540
001550*                                                                 00001550
001560 01  WS-NEW-ACCT-WORK.                                            00001560
001570     05  WS-NEW-PREFIX           PIC X(03) VALUE SPACES.          00001570
001580     05  WS-NEW-SEQUENCE         PIC 9(07) VALUE 0.               00001580
001590     05  FILLER                  PIC X(01) VALUE SPACE.           00001590
001600 01  WS-NEW-ACCT-WORK-R REDEFINES WS-NEW-ACCT-WORK.               00001600
001610     05  WS-NEW-ACCT-BOTH        PIC X(10).                       00001610
001620     05  FILLER                  PIC X(01).                       00001620
001630*                                                                 00001630
001640 01  WS-VALIDATION-WORK.                                          00001640
001650     05  WS-VAL-REQUEST.                                          00001650
001660         10  WS-VAL-TYPE          PIC X(02).                      00001660
001670         10  WS-VAL-TEXT1         PIC X(60).                      00001670
001680         10  WS-VAL-TEXT2         PIC X(60).                      00001680
001690         10  WS-VAL-TEXT3         PIC X(60).                      00001690
001700         10  WS-VAL-TEXT4         PIC X(60).                      00001700
001710         10  WS-VAL-TEXT5         PIC X(60).                      00001710
001720         10  WS-VAL-AMOUNT        PIC S9(13)V99.                  00001720
001730     05  WS-VAL-RESULT.                                           00001730
001740         10  WS-VAL-FLAG          PIC X(01).                      00001740
001750             88  WS-VAL-IS-INVALID  VALUE 'N'.                    00001750
001760         10  WS-VAL-MESSAGE       PIC X(60).                      00001760
001770         10  FILLER               PIC X(03).                      00001770
001780*                                                                 00001780
001790*        *******************                                      00001790
001800*            report lines                                         00001800
001810*        *******************                                      00001810
001820 01  RPT-HEADER1.                                                 00001820
001830     05  FILLER                     PIC X(40)                     00001830
001840               VALUE 'ACCOUNT OPENING RUN                DATE: '. 00001840
001850     05  RPT-MM                     PIC 99.                       00001850
001860     05  FILLER                     PIC X     VALUE '/'.          00001860
001870     05  RPT-DD                     PIC 99.                       00001870
001880     05  FILLER                     PIC X     VALUE '/'.          00001880
001890     05  RPT-YY                     PIC 99.                       00001890
001900     05  FILLER                     PIC X(79) VALUE SPACES.       00001900
001910 01  RPT-ACCEPTED-LINE.                                           00001910
001920     05  FILLER                     PIC X(20)                     00001920
001930                    VALUE 'ACCOUNT OPENED    : '.                 00001930
001940     05  RPT-ACCT-NUMBER            PIC X(10)  VALUE SPACES.      00001940
001950     05  FILLER                     PIC X(20)                     00001950
001960                    VALUE '   CUSTOMER      : '.                  00001960
001970     05  RPT-CUST-ID                PIC X(10)  VALUE SPACES.      00001970
001980     05  FILLER                     PIC X(72)  VALUE SPACES.      00001980
001990 01  RPT-REJECT-LINE.                                             00001990
002000     05  FILLER                     PIC X(20)                     00002000
002010                    VALUE 'REQUEST REJECTED  : '.                 00002010
002020     05  RPT-REJECT-REASON          PIC X(60)  VALUE SPACES.      00002020
002030     05  FILLER                     PIC X(52)  VALUE SPACES.      00002030
002040*                                                                 00002040
002050***************************************************************** 00002050
002060 PROCEDURE DIVISION.                                              00002060
002070***************************************************************** 00002070
002080                                                                  00002080
002090 000-MAIN.                                                        00002090
002100     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00002100
002110     DISPLAY 'STB4 STARTED DATE = ' CURRENT-MONTH '/'             00002110
002120            CURRENT-DAY '/' CURRENT-YEAR.                         00002120
002130                                                                  00002130
002140     ACCEPT WS-PARAM-CARD FROM SYSIN.                             00002140
002150                                                                  00002150
002160     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00002160
002170     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00002170
002180                                                                  00002180
002190     PERFORM 100-VALIDATE-CUSTOMER THRU 100-EXIT.                 00002190
002200     IF WS-OPEN-OK = 'Y'                                          00002200
002210         PERFORM 200-VALIDATE-PRODUCT-RULES THRU 200-EXIT         00002210
002220     END-IF.                                                      00002220
002230                                                                  00002230
002240     PERFORM 500-COPY-FORWARD-MASTER THRU 500-EXIT.               00002240
002250                                                                  00002250
002260     IF WS-OPEN-OK = 'Y'                                          00002260
002270         PERFORM 810-PRINT-ACCEPTED THRU 810-EXIT                 00002270
002280     ELSE                                                         00002280
002290         PERFORM 820-PRINT-REJECTED THRU 820-EXIT                 00002290
002300     END-IF.                                                      00002300
002310                                                                  00002310
002320     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00002320
002330     GOBACK.                                                      00002330
002340                                                                  00002340
002350 100-VALIDATE-CUSTOMER.                                           00002350
002360     MOVE 0 TO TBL-CUST-COUNT.                                    00002360
002370     PERFORM 110-LOAD-ONE-CUSTOMER THRU 110-EXIT                  00002370
002380         UNTIL WS-CUSTFILE-STATUS = '10'.                         00002380
002390     MOVE 0 TO CUST-FOUND-IDX.                                    00002390
002400     SET CUST-IDX TO 1.                                           00002400
002410     SEARCH ALL TBL-CUST-ENTRY                                    00002410
002420         WHEN TBL-CUST-ID(CUST-IDX) = PARAM-CUST-ID               00002420
002430             SET CUST-FOUND-IDX TO CUST-IDX                       00002430
002440     END-SEARCH.                                                  00002440
002450     IF CUST-FOUND-IDX = 0                                        00002450
002460         MOVE 'N' TO WS-OPEN-OK                                   00002460
002470         MOVE 'UNKNOWN CUSTOMER' TO WS-REJECT-REASON              00002470
002480     END-IF.                                                      00002480
002490 100-EXIT.                                                        00002490
002500     EXIT.                                                        00002500
002510                                                                  00002510
002520 110-LOAD-ONE-CUSTOMER.                                           00002520
002530     READ CUSTOMER-FILE                                           00002530
002540         AT END MOVE '10' TO WS-CUSTFILE-STATUS.                  00002540
002550     IF WS-CUSTFILE-STATUS = '00'                                 00002550
002560         ADD +1 TO TBL-CUST-COUNT                                 00002560
002570         MOVE CUST-FD-REC TO TBL-CUST-ENTRY(TBL-CUST-COUNT)       00002570
002580     END-IF.                                                      00002580
002590 110-EXIT.                                                        00002590
002600     EXIT.                                                        00002600
002610                                                                  00002610
002620 200-VALIDATE-PRODUCT-RULES.                                      00002620
002630     IF PARAM-BRANCH = SPACES                                     00002630
002640         MOVE 'Main Branch' TO PARAM-BRANCH                       00002640
002650     ELSE                                                         00002650
002660         MOVE '07' TO WS-VAL-TYPE                                 00002660
002670         MOVE PARAM-BRANCH TO WS-VAL-TEXT1                        00002670
002680         CALL 'STB5' USING WS-VAL-REQUEST, WS-VAL-RESULT          00002680
002690         IF WS-VAL-IS-INVALID                                     00002690
002700             MOVE 'N' TO WS-OPEN-OK                               00002700
002710             MOVE WS-VAL-MESSAGE TO WS-REJECT-REASON              00002710
002720             GO TO 200-EXIT                                       00002720
002730         END-IF                                                   00002730
002740     END-IF.                                                      00002740
002750                                                                  00002750
002760     MOVE '04' TO WS-VAL-TYPE.                                    00002760
002770     MOVE PARAM-INITIAL-DEPOSIT TO WS-VAL-AMOUNT.                 00002770
002780     CALL 'STB5' USING WS-VAL-REQUEST, WS-VAL-RESULT.             00002780
002790     IF WS-VAL-IS-INVALID                                         00002790
002800         MOVE 'N' TO WS-OPEN-OK                                   00002800
002810         MOVE WS-VAL-MESSAGE TO WS-REJECT-REASON                  00002810
002820         GO TO 200-EXIT                                           00002820
002830     END-IF.                                                      00002830
002840                                                                  00002840
002850     EVALUATE PARAM-PRODUCT-TYPE                                  00002850
002860         WHEN 'I'                                                 00002860
002870             IF PARAM-INITIAL-DEPOSIT < 500.00                    00002870
002880                 MOVE 'N' TO WS-OPEN-OK                           00002880
002890                 MOVE 'INVESTMENT MINIMUM DEPOSIT IS BWP 500.00'  00002890
002900                             TO WS-REJECT-REASON                  00002900
002910             END-IF                                               00002910
002920         WHEN 'Q'                                                 00002920
002930             IF PARAM-EMPLOYER = SPACES OR                        00002930
002940                PARAM-EMPLOYER-ADDR = SPACES                      00002940
002950                 MOVE 'N' TO WS-OPEN-OK                           00002950
002960                 MOVE 'EMPLOYER NAME AND ADDRESS ARE REQUIRED'    00002960
002970                             TO WS-REJECT-REASON                  00002970
002980             ELSE                                                 00002980
002990                 MOVE '09' TO WS-VAL-TYPE                         00002990
003000                 MOVE PARAM-EMPLOYER TO WS-VAL-TEXT1              00003000
003010                 CALL 'STB5' USING WS-VAL-REQUEST, WS-VAL-RESULT  00003010
003020                 IF WS-VAL-IS-INVALID                             00003020
003030                     MOVE 'N' TO WS-OPEN-OK                       00003030
003040                     MOVE WS-VAL-MESSAGE TO WS-REJECT-REASON      00003040
003050                 END-IF                                           00003050
003060             END-IF                                               00003060
003070         WHEN 'S'                                                 00003070
003080             CONTINUE                                             00003080
003090         WHEN OTHER                                               00003090
003100             MOVE 'N' TO WS-OPEN-OK                               00003100
003110             MOVE 'UNKNOWN PRODUCT TYPE' TO WS-REJECT-REASON      00003110
003120     END-EVALUATE.                                                00003120
003130 200-EXIT.                                                        00003130
003140     EXIT.                                                        00003140
003150                                                                  00003150
003160 300-ASSIGN-ACCOUNT-NUMBER.                                       00003160
003170     EVALUATE PARAM-PRODUCT-TYPE                                  00003170
003180         WHEN 'S'                                                 00003180
003190             MOVE 'SAV' TO WS-NEW-PREFIX                          00003190
003200             ADD +1 TO WS-MAX-SEQ-SAV                             00003200
003210             MOVE WS-MAX-SEQ-SAV TO WS-NEW-SEQUENCE               00003210
003220         WHEN 'I'                                                 00003220
003230             MOVE 'INV' TO WS-NEW-PREFIX                          00003230
003240             ADD +1 TO WS-MAX-SEQ-INV                             00003240
003250             MOVE WS-MAX-SEQ-INV TO WS-NEW-SEQUENCE               00003250
003260         WHEN 'Q'                                                 00003260
003270             MOVE 'CHQ' TO WS-NEW-PREFIX                          00003270
003280             ADD +1 TO WS-MAX-SEQ-CHQ                             00003280
003290             MOVE WS-MAX-SEQ-CHQ TO WS-NEW-SEQUENCE               00003290
003300     END-EVALUATE.                                                00003300
003310     MOVE WS-NEW-ACCT-BOTH TO WS-NEW-ACCT-NUMBER.                 00003310
003320 300-EXIT.                                                        00003320
003330     EXIT.                                                        00003330
003340                                                                  00003340
003350 400-BUILD-ACCOUNT-RECORD.                                        00003350
003360     MOVE SPACES          TO ACCTOUT-FD-REC.                      00003360
003370     MOVE WS-NEW-ACCT-NUMBER TO ACCTOUT-FD-NUMBER.                00003370
003380     MOVE PARAM-CUST-ID   TO ACCTOUT-FD-CUST-ID.                  00003380
003390     MOVE PARAM-PRODUCT-TYPE TO ACCTOUT-FD-TYPE.                  00003390
003400     MOVE 'A'             TO ACCTOUT-FD-STATUS.                   00003400
003410     MOVE PARAM-INITIAL-DEPOSIT TO ACCTOUT-FD-BALANCE.            00003410
003420     MOVE PARAM-BRANCH    TO ACCTOUT-FD-BRANCH.                   00003420
003430     IF PARAM-PRODUCT-TYPE = 'Q'                                  00003430
003440         MOVE PARAM-EMPLOYER      TO ACCTOUT-FD-EMPLOYER          00003440
003450         MOVE PARAM-EMPLOYER-ADDR TO ACCTOUT-FD-EMPLOYER-ADDR     00003450
003460     END-IF.                                                      00003460
003470     WRITE ACCTOUT-FD-REC.                                        00003470
003480     IF PARAM-INITIAL-DEPOSIT > 0                                 00003480
003490         PERFORM 600-WRITE-INITIAL-DEPOSIT-JRNL THRU 600-EXIT     00003490
003500     END-IF.                                                      00003500
003510 400-EXIT.                                                        00003510
003520     EXIT.                                                        00003520
003530                                                                  00003530
003540 500-COPY-FORWARD-MASTER.                                         00003540
003550     MOVE 0 TO WS-MAX-SEQ-SAV.                                    00003550
003560     MOVE 0 TO WS-MAX-SEQ-INV.                                    00003560
003570     MOVE 0 TO WS-MAX-SEQ-CHQ.                                    00003570
003580     PERFORM 510-COPY-ONE-ACCOUNT THRU 510-EXIT                   00003580
003590         UNTIL WS-ACCTFILE-STATUS = '10'.                         00003590
003600     IF WS-OPEN-OK = 'Y'                                          00003600
003610         PERFORM 300-ASSIGN-ACCOUNT-NUMBER THRU 300-EXIT          00003610
003620         PERFORM 400-BUILD-ACCOUNT-RECORD THRU 400-EXIT           00003620
003630     END-IF.                                                      00003630
003640 500-EXIT.                                                        00003640
003650     EXIT.                                                        00003650
003660                                                                  00003660
003670 510-COPY-ONE-ACCOUNT.                                            00003670
003680     READ ACCOUNT-FILE                                            00003680
003690         AT END MOVE '10' TO WS-ACCTFILE-STATUS.                  00003690
003700     IF WS-ACCTFILE-STATUS = '00'                                 00003700
003710         EVALUATE ACCT-FD-NUM-PREFIX                              00003710
003720             WHEN 'SAV'                                           00003720
003730                 IF ACCT-FD-NUM-SEQUENCE > WS-MAX-SEQ-SAV         00003730
003740                     MOVE ACCT-FD-NUM-SEQUENCE TO WS-MAX-SEQ-SAV  00003740
003750                 END-IF                                           00003750
003760             WHEN 'INV'                                           00003760
003770                 IF ACCT-FD-NUM-SEQUENCE > WS-MAX-SEQ-INV         00003770
003780                     MOVE ACCT-FD-NUM-SEQUENCE TO WS-MAX-SEQ-INV  00003780
003790                 END-IF                                           00003790
003800             WHEN 'CHQ'                                           00003800
003810                 IF ACCT-FD-NUM-SEQUENCE > WS-MAX-SEQ-CHQ         00003810
003820                     MOVE ACCT-FD-NUM-SEQUENCE TO WS-MAX-SEQ-CHQ  00003820
003830                 END-IF                                           00003830
003840         END-EVALUATE                                             00003840
003850         MOVE ACCT-FD-REC TO ACCTOUT-FD-REC                       00003850
003860         WRITE ACCTOUT-FD-REC                                     00003860
003870     END-IF.                                                      00003870
003880 510-EXIT.                                                        00003880
003890     EXIT.                                                        00003890
003900                                                                  00003900
003910 600-WRITE-INITIAL-DEPOSIT-JRNL.                                  00003910
003920     MOVE WS-NEW-ACCT-NUMBER    TO JRNL-FD-ACCT-NUMBER.           00003920
003930     MOVE 'DP'                  TO JRNL-FD-TYPE.                  00003930
003940     MOVE PARAM-INITIAL-DEPOSIT TO JRNL-FD-AMOUNT.                00003940
003950     MOVE PARAM-INITIAL-DEPOSIT TO JRNL-FD-BALANCE-AFTER.         00003950
003960     MOVE CURRENT-DATE          TO JRNL-FD-DATE.                  00003960
003970     MOVE 'INITIAL DEPOSIT'     TO JRNL-FD-DESCRIPTION.           00003970
003980     WRITE JRNL-FD-REC.                                           00003980
003990 600-EXIT.                                                        00003990
004000     EXIT.                                                        00004000
004010                                                                  00004010
004020 700-OPEN-FILES.                                                  00004020
004030     OPEN INPUT    CUSTOMER-FILE                                  00004030
004040                   ACCOUNT-FILE                                   00004040
004050          OUTPUT   ACCOUNT-FILE-OUT                               00004050
004060                   JOURNAL-FILE                                   00004060
004070                   REPORT-FILE.                                   00004070
004080     IF WS-CUSTFILE-STATUS NOT = '00' OR                          00004080
004090        WS-ACCTFILE-STATUS NOT = '00'                             00004090
004100         DISPLAY 'ERROR OPENING MASTER FILES - TERMINATING'       00004100
004110         MOVE 16 TO RETURN-CODE                                   00004110
004120         MOVE '10' TO WS-CUSTFILE-STATUS                          00004120
004130         MOVE '10' TO WS-ACCTFILE-STATUS                          00004130
004140         MOVE 'N' TO WS-OPEN-OK                                   00004140
004150     END-IF.                                                      00004150
004160 700-EXIT.                                                        00004160
004170     EXIT.                                                        00004170
004180                                                                  00004180
004190 790-CLOSE-FILES.                                                 00004190
004200     CLOSE CUSTOMER-FILE.                                         00004200
004210     CLOSE ACCOUNT-FILE.                                          00004210
004220     CLOSE ACCOUNT-FILE-OUT.                                      00004220
004230     CLOSE JOURNAL-FILE.                                          00004230
004240     CLOSE REPORT-FILE.                                           00004240
004250 790-EXIT.                                                        00004250
004260     EXIT.                                                        00004260
004270                                                                  00004270
004280 800-INIT-REPORT.                                                 00004280
004290     MOVE CURRENT-YY     TO RPT-YY.                               00004290
004300     MOVE CURRENT-MONTH  TO RPT-MM.                               00004300
004310     MOVE CURRENT-DAY    TO RPT-DD.                               00004310
004320     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00004320
004330 800-EXIT.                                                        00004330
004340     EXIT.                                                        00004340
004350                                                                  00004350
004360 810-PRINT-ACCEPTED.                                              00004360
004370     MOVE WS-NEW-ACCT-NUMBER TO RPT-ACCT-NUMBER.                  00004370
004380     MOVE PARAM-CUST-ID      TO RPT-CUST-ID.                      00004380
004390     WRITE REPORT-RECORD FROM RPT-ACCEPTED-LINE AFTER 2.          00004390
004400 810-EXIT.                                                        00004400
004410     EXIT.                                                        00004410
004420                                                                  00004420
004430 820-PRINT-REJECTED.                                              00004430
004440     MOVE WS-REJECT-REASON TO RPT-REJECT-REASON.                  00004440
004450     WRITE REPORT-RECORD FROM RPT-REJECT-LINE AFTER 2.            00004450
004460 820-EXIT.                                                        00004460
004470     EXIT.                                                        00004470
