000100***************************************************************** 00000100
000110* LICENSED MATERIALS - PROPERTY OF SECURETRUST BANKING          * 00000110
000120* ALL RIGHTS RESERVED                                           * 00000120
000130***************************************************************** 00000130
000140* PROGRAM:  STB8                                                * 00000140
000150*                                                                *00000150
000160* AUTHOR :  WENDY TARRANT                                       * 00000160
000170*                                                                *00000170
000180* SHARED MASKING HELPER.  GIVEN AN ACCOUNT NUMBER OR A PHONE    * 00000180
000190* NUMBER, RETURNS A MASKED STRING FOR PRINTING ON REPORTS AND   * 00000190
000200* REJECT LISTINGS SO THAT FULL ACCOUNT/PHONE DATA NEVER LANDS   * 00000200
000210* ON A PRINTED PAGE.  CALLED BY STB1 AND STB6 - DO NOT INLINE   * 00000210
000220* THE MASKING LOGIC IN EITHER ONE, KEEP IT HERE SO AUDIT HAS    * 00000220
000230* ONE PLACE TO LOOK.                                            * 00000230
000240***************************************************************** 00000240
000250*  MAINT HISTORY                                                * 00000250
000260*    2001-09-05 WLT  ORIGINAL - ACCOUNT NUMBER MASKING ONLY     * CR1844  
000270*    2003-06-12 WLT  ADDED PHONE NUMBER MASKING FOR STB6 STMTS  * CR2011  
000280*    2009-08-30 RNM  SHORT-FIELD RULE - LEN <= 6 (ACCT) OR      * CR2760  
000290*                     <= 4 (PHONE) MASKS THE WHOLE FIELD         *00000290
000300***************************************************************** 00000300
000310 IDENTIFICATION DIVISION.                                         00000310
000320 PROGRAM-ID.     STB8.                                            00000320
000330 AUTHOR.         WENDY TARRANT.                                   00000330
000340 INSTALLATION.   SECURETRUST BANKING - BATCH SYSTEMS GROUP.       00000340
000350 DATE-WRITTEN.   2001-09-05.                                      00000350
000360 DATE-COMPILED.                                                   00000360
000370 SECURITY.       SECURETRUST INTERNAL USE ONLY.                   00000370
000380 ENVIRONMENT DIVISION.                                            00000380
000390 CONFIGURATION SECTION.                                           00000390
000400 SOURCE-COMPUTER.   IBM-370.                                      00000400
000410 OBJECT-COMPUTER.   IBM-370.                                      00000410
000420 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00000420
000430***************************************************************** 00000430
000440 DATA DIVISION.                                                   00000440
000450 WORKING-STORAGE SECTION.                                         00000450
000460***************************************************************** 00000460
000470 01  WS-WORK-FIELDS.                                              00000470
000480     05  WS-FIELD-LEN            PIC S9(4) COMP VALUE +0.         00000480
000490     05  WS-SCAN-IDX             PIC S9(4) COMP VALUE +0.         00000490
000500     05  FILLER                  PIC X(01) VALUE SPACE.           00000500
000510*                                                                 00000510
000520 01  WS-FIELD-LEN-DISP REDEFINES                                  00000520
000530     WS-WORK-FIELDS.                                              00000530
000540     05  WS-FIELD-LEN-D          PIC 9(4).                        00000540
000550     05  WS-SCAN-IDX-D           PIC 9(4).                        00000550
000560     05  FILLER                  PIC X(01).                       00000560
000570*                                                                 00000570
000580 01  WS-ACCT-PIECES.                                              00000580
000590     05  WS-ACCT-FRONT           PIC X(03) VALUE SPACES.          00000590
000600     05  WS-ACCT-BACK            PIC X(03) VALUE SPACES.          00000600
000610     05  FILLER                  PIC X(01) VALUE SPACE.           00000610
000620 01  WS-ACCT-PIECES-R REDEFINES WS-ACCT-PIECES.                   00000620
000630     05  WS-ACCT-BOTH            PIC X(06).                       00000630
000640     05  FILLER                  PIC X(01).                       00000640
000650*                                                                 00000650
000660 01  WS-PHONE-PIECES.                                             00000660
000670     05  WS-PHONE-BACK           PIC X(04) VALUE SPACES.          00000670
000680     05  FILLER                  PIC X(01) VALUE SPACE.           00000680
000690 01  WS-PHONE-PIECES-R REDEFINES WS-PHONE-PIECES.                 00000690
000700     05  WS-PHONE-BACK-NUM       PIC 9(04).                       00000700
000710     05  FILLER                  PIC X(01).                       00000710
000720*                                                                 00000720
000730 LINKAGE SECTION.                                                 00000730
000740 01  LK-MASK-FUNCTION            PIC X(01).                       00000740
000750     88  LK-MASK-ACCOUNT          VALUE '1'.                      00000750
000760     88  LK-MASK-PHONE            VALUE '2'.                      00000760
000770 01  LK-MASK-INPUT                PIC X(40).                      00000770
000780 01  LK-MASK-OUTPUT                PIC X(40).                     00000780
000790***************************************************************** 00000790
000800 PROCEDURE DIVISION USING LK-MASK-FUNCTION,                       00000800
000810                           LK-MASK-INPUT,                         00000810
000820                           LK-MASK-OUTPUT.                        00000820
000830***************************************************************** 00000830
000840                                                                  00000840
000850 000-MAIN.                                                        00000850
000860     MOVE SPACES TO LK-MASK-OUTPUT.                               00000860
000870     PERFORM 500-FIND-FIELD-LENGTH THRU 500-EXIT.                 00000870
000880                                                                  00000880
000890     EVALUATE TRUE                                                00000890
000900         WHEN LK-MASK-ACCOUNT                                     00000900
000910             PERFORM 100-MASK-ACCOUNT-NUMBER THRU 100-EXIT        00000910
000920         WHEN LK-MASK-PHONE                                       00000920
000930             PERFORM 200-MASK-PHONE-NUMBER THRU 200-EXIT          00000930
000940         WHEN OTHER                                               00000940
000950             MOVE ALL '*' TO LK-MASK-OUTPUT                       00000950
000960     END-EVALUATE.                                                00000960
000970                                                                  00000970
000980     GOBACK.                                                      00000980
000990                                                                  00000990
001000 100-MASK-ACCOUNT-NUMBER.                                         00001000
001010     IF WS-FIELD-LEN NOT > 6                                      00001010
001020         MOVE ALL '*' TO LK-MASK-OUTPUT                           00001020
001030         GO TO 100-EXIT                                           00001030
001040     END-IF.                                                      00001040
001050     MOVE LK-MASK-INPUT(1:3)               TO WS-ACCT-FRONT.      00001050
001060     MOVE LK-MASK-INPUT(WS-FIELD-LEN - 2:3) TO WS-ACCT-BACK.      00001060
001070     STRING WS-ACCT-FRONT    DELIMITED BY SIZE                    00001070
001080            '***'            DELIMITED BY SIZE                    00001080
001090            WS-ACCT-BACK     DELIMITED BY SIZE                    00001090
001100            INTO LK-MASK-OUTPUT.                                  00001100
001110 100-EXIT.                                                        00001110
001120     EXIT.                                                        00001120
001130                                                                  00001130
001140 200-MASK-PHONE-NUMBER.                                           00001140
001150     IF WS-FIELD-LEN NOT > 4                                      00001150
001160         MOVE ALL '*' TO LK-MASK-OUTPUT                           00001160
001170         GO TO 200-EXIT                                           00001170
001180     END-IF.                                                      00001180
001190     MOVE LK-MASK-INPUT(WS-FIELD-LEN - 3:4) TO WS-PHONE-BACK.     00001190
001200     STRING '***'            DELIMITED BY SIZE                    00001200
001210            WS-PHONE-BACK    DELIMITED BY SIZE                    00001210
001220            INTO LK-MASK-OUTPUT.                                  00001220
001230 200-EXIT.                                                        00001230
001240     EXIT.                                                        00001240
001250                                                                  00001250
001260 500-FIND-FIELD-LENGTH.                                           00001260
001270     MOVE 40 TO WS-SCAN-IDX.                                      00001270
001280     MOVE 0  TO WS-FIELD-LEN.                                     00001280
001290     PERFORM 510-SCAN-ONE-CHAR THRU 510-EXIT                      00001290
001300         UNTIL WS-FIELD-LEN NOT = 0 OR WS-SCAN-IDX = 0.           00001300
001310 500-EXIT.                                                        00001310
001320     EXIT.                                                        00001320
001330                                                                  00001330
001340 510-SCAN-ONE-CHAR.                                               00001340
001350     IF LK-MASK-INPUT(WS-SCAN-IDX:1) NOT = SPACE                  00001350
001360         MOVE WS-SCAN-IDX TO WS-FIELD-LEN                         00001360
001370     ELSE                                                         00001370
001380         SUBTRACT 1 FROM WS-SCAN-IDX                              00001380
001390     END-IF.                                                      00001390
001400 510-EXIT.                                                        00001400
001410     EXIT.                                                        00001410
