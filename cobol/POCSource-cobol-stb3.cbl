000100***************************************************************** 00000100
000110* LICENSED MATERIALS - PROPERTY OF SECURETRUST BANKING          * 00000110
000120* ALL RIGHTS RESERVED                                           * 00000120
000130***************************************************************** 00000130
000140* PROGRAM:  STB3                                                * 00000140
000150*                                                                *00000150
000160* AUTHOR :  DOUG STOUT                                          * 00000160
000170*                                                                *00000170
000180* MONTH-END CHEQUE ACCOUNT FEE RUN.  READS THE ACCOUNT MASTER   * 00000180
000190* SEQUENTIALLY.  EVERY ACTIVE CHEQUE ACCOUNT WITH A BALANCE OF  * 00000190
000200* AT LEAST BWP 10.00 IS CHARGED THE FLAT MONTHLY FEE; ACCOUNTS  * 00000200
000210* SHORT OF THE FEE ARE LEFT ALONE AND COUNTED AS EXCEPTIONS SO  * 00000210
000220* BRANCH CAN FOLLOW UP.  SAVINGS AND INVESTMENT PASS THROUGH.   * 00000220
000230***************************************************************** 00000230
000240*  MAINT HISTORY                                                * 00000240
000250*    1996-07-09 WLT  ORIGINAL - CHEQUE FEE RUN                  * CR1305  
000260*    1999-01-14 DJS  Y2K - CENTURY WINDOW ON JOURNAL DATE STAMP * CR1560  
000270*    2010-05-20 RNM  FE JOURNAL TYPE REPLACES OLD 'SVC' TAG     * CR3015  
000280***************************************************************** 00000280
000290 IDENTIFICATION DIVISION.                                         00000290
000300 PROGRAM-ID.     STB3.                                            00000300
000310 AUTHOR.         DOUG STOUT.                                      00000310
000320 INSTALLATION.   SECURETRUST BANKING - BATCH SYSTEMS GROUP.       00000320
000330 DATE-WRITTEN.   1996-07-09.                                      00000330
000340 DATE-COMPILED.                                                   00000340
000350 SECURITY.       SECURETRUST INTERNAL USE ONLY.                   00000350
000360 ENVIRONMENT DIVISION.                                            00000360
000370 CONFIGURATION SECTION.                                           00000370
000380 SOURCE-COMPUTER.   IBM-370.                                      00000380
000390 OBJECT-COMPUTER.   IBM-370.                                      00000390
000400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00000400
000410 INPUT-OUTPUT SECTION.                                            00000410
000420 FILE-CONTROL.                                                    00000420
000430                                                                  00000430
000440     SELECT ACCOUNT-FILE     ASSIGN TO ACCTFILE                   00000440
000450         ACCESS IS SEQUENTIAL                                     00000450
000460         FILE STATUS  IS  WS-ACCTFILE-STATUS.                     00000460
000470                                                                  00000470
000480     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                    00000480
000490         ACCESS IS SEQUENTIAL                                     00000490
000500         FILE STATUS  IS  WS-ACCTOUT-STATUS.                      00000500
000510                                                                  00000510
000520     SELECT JOURNAL-FILE     ASSIGN TO JRNLFILE                   00000520
000530         ACCESS IS SEQUENTIAL                                     00000530
000540         FILE STATUS  IS  WS-JRNLFILE-STATUS.                     00000540
000550                                                                  00000550
000560     SELECT REPORT-FILE      ASSIGN TO FEERPT                     00000560
000570         ACCESS IS SEQUENTIAL                                     00000570
000580         FILE STATUS  IS  WS-REPORT-STATUS.                       00000580
000590                                                                  00000590
000600***************************************************************** 00000600
000610 DATA DIVISION.                                                   00000610
000620 FILE SECTION.                                                    00000620
000630                                                                  00000630
000640 FD  ACCOUNT-FILE                                                 00000640
000650     RECORDING MODE IS F.                                         00000650
000660 COPY ACCTCOPY REPLACING ==:LEV:== BY ==01==,                     00000660
000670      ==:TAG:== BY ==ACCT-FD==.                                   00000670
000680                                                                  00000680
000690 FD  ACCOUNT-FILE-OUT                                             00000690
000700     RECORDING MODE IS F.                                         00000700
000710 COPY ACCTCOPY REPLACING ==:LEV:== BY ==01==,                     00000710
000720      ==:TAG:== BY ==ACCTOUT-FD==.                                00000720
000730                                                                  00000730
000740 FD  JOURNAL-FILE                                                 00000740
000750     RECORDING MODE IS F.                                         00000750
000760 COPY JRNLCOPY REPLACING ==:TAG:== BY ==JRNL-FD==.                00000760
000770                                                                  00000770
000780 FD  REPORT-FILE                                                  00000780
000790     RECORDING MODE IS F.                                         00000790
000800 01  REPORT-RECORD              PIC X(132).                       00000800
000810                                                                  00000810
000820***************************************************************** 00000820
000830 WORKING-STORAGE SECTION.                                         00000830
000840***************************************************************** 00000840
000850*                                                                 00000850
000860 01  SYSTEM-DATE-AND-TIME.                                        00000860
000870     05  CURRENT-DATE.                                            00000870
000880         10  CURRENT-YEAR            PIC 9(4).                    00000880
000890         10  CURRENT-MONTH           PIC 9(2).                    00000890
000900         10  CURRENT-DAY             PIC 9(2).                    00000900
000910     05  CURRENT-DATE-ALT REDEFINES                               00000910
000920         CURRENT-DATE.                                            00000920
000930         10  CURRENT-CENTURY         PIC 9(2).                    00000930
000940         10  CURRENT-YY              PIC 9(2).                    00000940
000950         10  CURRENT-MONTH-R         PIC 9(2).                    00000950
000960         10  CURRENT-DAY-R           PIC 9(2).                    00000960
000970     05  FILLER                  PIC X(01) VALUE SPACE.           00000970
000980*                                                                 00000980
000990 01  WS-FIELDS.                                                   00000990
001000     05  WS-ACCTFILE-STATUS      PIC X(2)  VALUE SPACES.          00001000
001010     05  WS-ACCTOUT-STATUS       PIC X(2)  VALUE SPACES.          00001010
001020     05  WS-JRNLFILE-STATUS      PIC X(2)  VALUE SPACES.          00001020
001030     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00001030
001040     05  FILLER                  PIC X(01) VALUE SPACE.           00001040
001050*                                                                 00001050
001060 01  WS-FEE-CONSTANTS.                                            00001060
001070     05  WS-MONTHLY-FEE          PIC S9(5)V99 COMP-3 VALUE 10.00. 00001070
001080     05  FILLER                  PIC X(01) VALUE SPACE.           00001080
001090*                                                                 00001090
001100 01  WS-FEE-CONSTANTS-DISP REDEFINES                              00001100
001110     WS-FEE-CONSTANTS.                                            00001110
001120     05  WS-MONTHLY-FEE-D        PIC S9(5)V99.                    00001120
001130*                                                                 00001130
001140 01  REPORT-TOTALS.                                               00001140
001150     05  WS-FEES-COLLECTED       PIC S9(7) COMP VALUE +0.         00001150
001160     05  WS-EXCEPTIONS           PIC S9(7) COMP VALUE +0.         00001160
001170     05  WS-TOTAL-FEES           PIC S9(13)V99 COMP-3 VALUE 0.    00001170
001180     05  FILLER                  PIC X(01) VALUE SPACE.           00001180
001190*                                                                 00001190
001200 01  REPORT-TOTALS-DISP REDEFINES                                 00001200
001210     REPORT-TOTALS.                                               00001210
001220     05  WS-FEES-COLLECTED-D     PIC 9(7).                        00001220
001230     05  WS-EXCEPTIONS-D         PIC 9(7).                        00001230
001240     05  FILLER                  PIC X(15).                       00001240
001250*                                                                 00001250
001260*        *******************                                      00001260
001270*            report lines                                         00001270
001280*        *******************                                      00001280
001290 01  RPT-HEADER1.                                                 00001290
001300     05  FILLER                     PIC X(40)                     00001300
001310               VALUE 'MONTH-END CHEQUE FEE RUN            DATE:'. 00001310
001320     05  RPT-MM                     PIC 99.                       00001320
001330     05  FILLER                     PIC X     VALUE '/'.          00001330
001340     05  RPT-DD                     PIC 99.                       00001340
001350     05  FILLER                     PIC X     VALUE '/'.          00001350
001360     05  RPT-YY                     PIC 99.                       00001360
001370     05  FILLER                     PIC X(79) VALUE SPACES.       00001370
001380 01  RPT-STATS1.                                                  00001380
001390     05  FILLER                     PIC X(18)                     00001390
001400                    VALUE 'FEES COLLECTED:  '.                    00001400
001410     05  RPT-FEES-COLLECTED         PIC ZZ9.                      00001410
001420     05  FILLER                     PIC X(111) VALUE SPACES.      00001420
001430 01  RPT-STATS2.                                                  00001430
001440     05  FILLER                     PIC X(13)                     00001440
001450                    VALUE 'TOTAL FEES: '.                         00001450
001460     05  FILLER                     PIC X(04) VALUE 'BWP '.       00001460
001470     05  RPT-TOTAL-FEES             PIC Z,ZZZ,ZZ9.99.             00001470
001480     05  FILLER                     PIC X(104) VALUE SPACES.      00001480
001490 01  RPT-STATS3.                                                  00001490
001500     05  FILLER                     PIC X(33)                     00001500
001510               VALUE 'INSUFFICIENT FUNDS EXCEPTIONS:  '.          00001510
001520     05  RPT-EXCEPTIONS             PIC ZZ9.                      00001520
001530     05  FILLER                     PIC X(96) VALUE SPACES.       00001530
001540*                                                                 00001540
001550***************************************************************** 00001550
001560 PROCEDURE DIVISION.                                              00001560
001570***************************************************************** 00001570
001580                                                                  00001580
001590 000-MAIN.                                                        00001590
001600     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00001600
001610     DISPLAY 'STB3 STARTED DATE = ' CURRENT-MONTH '/'             00001610
001620            CURRENT-DAY '/' CURRENT-YEAR.                         00001620
001630                                                                  00001630
001640     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00001640
001650                                                                  00001650
001660     PERFORM 100-PROCESS-ONE-ACCOUNT THRU 100-EXIT                00001660
001670         UNTIL WS-ACCTFILE-STATUS = '10'.                         00001670
001680                                                                  00001680
001690     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00001690
001700     PERFORM 850-REPORT-FEE-STATS THRU 850-EXIT.                  00001700
001710                                                                  00001710
001720     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00001720
001730     GOBACK.                                                      00001730
001740                                                                  00001740
001750 100-PROCESS-ONE-ACCOUNT.                                         00001750
001760     PERFORM 720-READ-ACCOUNT-FILE THRU 720-EXIT.                 00001760
001770     IF WS-ACCTFILE-STATUS NOT = '10'                             00001770
001780         MOVE ACCT-FD-REC TO ACCTOUT-FD-REC                       00001780
001790         IF ACCT-FD-IS-CHEQUE AND ACCT-FD-IS-ACTIVE               00001790
001800             PERFORM 200-APPLY-FEE THRU 200-EXIT                  00001800
001810         END-IF                                                   00001810
001820         WRITE ACCTOUT-FD-REC                                     00001820
001830     END-IF.                                                      00001830
001840 100-EXIT.                                                        00001840
001850     EXIT.                                                        00001850
001860                                                                  00001860
001870 200-APPLY-FEE.                                                   00001870
001880     IF ACCT-FD-BALANCE >= WS-MONTHLY-FEE                         00001880
001890         SUBTRACT WS-MONTHLY-FEE FROM ACCTOUT-FD-BALANCE          00001890
001900         ADD +1 TO WS-FEES-COLLECTED                              00001900
001910         ADD WS-MONTHLY-FEE TO WS-TOTAL-FEES                      00001910
001920         PERFORM 600-WRITE-FEE-JRNL THRU 600-EXIT                 00001920
001930     ELSE                                                         00001930
001940         ADD +1 TO WS-EXCEPTIONS                                  00001940
001950     END-IF.                                                      00001950
001960 200-EXIT.                                                        00001960
001970     EXIT.                                                        00001970
001980                                                                  00001980
001990 600-WRITE-FEE-JRNL.                                              00001990
002000     MOVE ACCT-FD-NUMBER        TO JRNL-FD-ACCT-NUMBER.           00002000
002010     MOVE 'FE'                  TO JRNL-FD-TYPE.                  00002010
002020     MOVE WS-MONTHLY-FEE        TO JRNL-FD-AMOUNT.                00002020
002030     MOVE ACCTOUT-FD-BALANCE    TO JRNL-FD-BALANCE-AFTER.         00002030
002040     MOVE CURRENT-DATE          TO JRNL-FD-DATE.                  00002040
002050     MOVE 'MONTHLY ACCOUNT FEE' TO JRNL-FD-DESCRIPTION.           00002050
002060     WRITE JRNL-FD-REC.                                           00002060
002070 600-EXIT.                                                        00002070
002080     EXIT.                                                        00002080
002090                                                                  00002090
002100 700-OPEN-FILES.                                                  00002100
002110     OPEN INPUT    ACCOUNT-FILE                                   00002110
002120          OUTPUT   ACCOUNT-FILE-OUT                               00002120
002130                   JOURNAL-FILE                                   00002130
002140                   REPORT-FILE.                                   00002140
002150     IF WS-ACCTFILE-STATUS NOT = '00'                             00002150
002160         DISPLAY 'ERROR OPENING ACCOUNT MASTER - TERMINATING'     00002160
002170         MOVE 16 TO RETURN-CODE                                   00002170
002180         MOVE '10' TO WS-ACCTFILE-STATUS                          00002180
002190     END-IF.                                                      00002190
002200 700-EXIT.                                                        00002200
002210     EXIT.                                                        00002210
002220                                                                  00002220
002230 720-READ-ACCOUNT-FILE.                                           00002230
002240     READ ACCOUNT-FILE                                            00002240
002250         AT END MOVE '10' TO WS-ACCTFILE-STATUS.                  00002250
002260 720-EXIT.                                                        00002260
002270     EXIT.                                                        00002270
002280                                                                  00002280
002290 790-CLOSE-FILES.                                                 00002290
002300     CLOSE ACCOUNT-FILE.                                          00002300
002310     CLOSE ACCOUNT-FILE-OUT.                                      00002310
002320     CLOSE JOURNAL-FILE.                                          00002320
002330     CLOSE REPORT-FILE.                                           00002330
002340 790-EXIT.                                                        00002340
002350     EXIT.                                                        00002350
002360                                                                  00002360
002370 800-INIT-REPORT.                                                 00002370
002380     MOVE CURRENT-YY     TO RPT-YY.                               00002380
002390     MOVE CURRENT-MONTH-R TO RPT-MM.                              00002390
002400     MOVE CURRENT-DAY-R  TO RPT-DD.                               00002400
002410     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00002410
002420 800-EXIT.                                                        00002420
002430     EXIT.                                                        00002430
002440                                                                  00002440
002450 850-REPORT-FEE-STATS.                                            00002450
002460     MOVE WS-FEES-COLLECTED TO RPT-FEES-COLLECTED.                00002460
002470     WRITE REPORT-RECORD FROM RPT-STATS1 AFTER 2.                 00002470
002480     MOVE WS-TOTAL-FEES     TO RPT-TOTAL-FEES.                    00002480
002490     WRITE REPORT-RECORD FROM RPT-STATS2 AFTER 1.                 00002490
002500     MOVE WS-EXCEPTIONS     TO RPT-EXCEPTIONS.                    00002500
002510     WRITE REPORT-RECORD FROM RPT-STATS3 AFTER 1.                 00002510
002520 850-EXIT.                                                        00002520
002530     EXIT.                                                        00002530
