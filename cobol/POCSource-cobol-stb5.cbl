000100***************************************************************** 00000100
000110* LICENSED MATERIALS - PROPERTY OF SECURETRUST BANKING          * 00000110
000120* ALL RIGHTS RESERVED                                           * 00000120
000130***************************************************************** 00000130
000140* PROGRAM:  STB5                                                * 00000140
000150*                                                                *00000150
000160* AUTHOR :  RAJIV NAIDOO-MOFFAT                                 * 00000160
000170*                                                                *00000170
000180* ONE PLACE TO CHECK A FIELD BEFORE IT GOES ON A MASTER RECORD. * 00000180
000190* CALLER SETS LK-VAL-TYPE AND THE TEXT/AMOUNT FIELDS THAT TYPE  * 00000190
000200* CARES ABOUT AND GETS BACK VAL-FLAG / VAL-MESSAGE.  FIRST      * 00000200
000210* FAILING RULE WINS - WE DO NOT KEEP CHECKING ONCE ONE FAILS.   * 00000210
000220***************************************************************** 00000220
000230*  MAINT HISTORY                                                * 00000230
000240*    2006-03-30 RNM  ORIGINAL - NAME/PHONE/AMOUNT/ACCT/CUST-ID  * CR2290  
000250*    2006-11-14 RNM  ADDED EMAIL, BRANCH, ADDRESS, EMPLOYER     * CR2341  
000260*    2007-02-02 RNM  ADDED COMPOSITE CUSTOMER/TRANSACTION TYPES * CR2378  
000270*    2011-05-19 WLT  EMAIL DOMAIN CHECK TIGHTENED - NO MORE     * CR3015  
000280*                     BLANK LOCAL PART OR BLANK DOMAIN ALLOWED  * 00000280
000290***************************************************************** 00000290
000300 IDENTIFICATION DIVISION.                                         00000300
000310 PROGRAM-ID.     STB5.                                            00000310
000320 AUTHOR.         RAJIV NAIDOO-MOFFAT.                             00000320
000330 INSTALLATION.   SECURETRUST BANKING - BATCH SYSTEMS GROUP.       00000330
000340 DATE-WRITTEN.   2006-03-30.                                      00000340
000350 DATE-COMPILED.                                                   00000350
000360 SECURITY.       SECURETRUST INTERNAL USE ONLY.                   00000360
000370 ENVIRONMENT DIVISION.                                            00000370
000380 CONFIGURATION SECTION.                                           00000380
000390 SOURCE-COMPUTER.   IBM-370.                                      00000390
000400 OBJECT-COMPUTER.   IBM-370.                                      00000400
000410 SPECIAL-NAMES.                                                   00000410
000420     C01 IS TOP-OF-FORM                                           00000420
000430     CLASS WS-NAME-CLASS   IS "A" THRU "Z", "a" THRU "z", SPACE,  00000430
000440                               "-", "'"                           00000440
000450     CLASS WS-UPPER-CLASS  IS "A" THRU "Z"                        00000450
000460     CLASS WS-DIGIT-CLASS  IS "0" THRU "9".                       00000460
000470***************************************************************** 00000470
000480 DATA DIVISION.                                                   00000480
000490 WORKING-STORAGE SECTION.                                         00000490
000500***************************************************************** 00000500
000510 01  WS-SCAN-FIELDS.                                              00000510
000520     05  WS-SCAN-TEXT             PIC X(60) VALUE SPACES.         00000520
000530     05  WS-SCAN-LEN              PIC S9(4) COMP VALUE +0.        00000530
000540     05  WS-SCAN-IDX              PIC S9(4) COMP VALUE +0.        00000540
000550     05  FILLER                   PIC X(01) VALUE SPACE.          00000550
000560*                                                                 00000560
000570 01  WS-SCAN-LEN-DISP REDEFINES                                   00000570
000580     WS-SCAN-FIELDS.                                              00000580
000590     05  FILLER                   PIC X(60).                      00000590
000600     05  WS-SCAN-LEN-D            PIC 9(4).                       00000600
000610     05  WS-SCAN-IDX-D            PIC 9(4).                       00000610
000620     05  FILLER                   PIC X(01).                      00000620
000630*                                                                 00000630
000640 01  WS-STRIP-FIELDS.                                             00000640
000650     05  WS-STRIPPED              PIC X(60) VALUE SPACES.         00000650
000660     05  WS-STRIP-LEN             PIC S9(4) COMP VALUE +0.        00000660
000670     05  WS-BAD-CHAR-SW           PIC X(01) VALUE 'N'.            00000670
000680         88  WS-BAD-CHAR-FOUND     VALUE 'Y'.                     00000680
000690     05  FILLER                   PIC X(01) VALUE SPACE.          00000690
000700 01  WS-STRIP-LEN-DISP REDEFINES WS-STRIP-FIELDS.                 00000700
000710     05  FILLER                   PIC X(60).                      00000710
000720     05  WS-STRIP-LEN-D           PIC 9(4).                       00000720
000730     05  FILLER                   PIC X(02).                      00000730
000740*                                                                 00000740
000750 01  WS-EMAIL-FIELDS.                                             00000750
000760     05  WS-AT-COUNT              PIC S9(4) COMP VALUE +0.        00000760
000770     05  WS-AT-POSITION           PIC S9(4) COMP VALUE +0.        00000770
000780     05  WS-LOCAL-LEN             PIC S9(4) COMP VALUE +0.        00000780
000790     05  WS-DOMAIN-LEN            PIC S9(4) COMP VALUE +0.        00000790
000800     05  FILLER                   PIC X(01) VALUE SPACE.          00000800
000810 01  WS-EMAIL-FIELDS-R REDEFINES WS-EMAIL-FIELDS.                 00000810
000820     05  FILLER                   PIC X(16).                      00000820
000830     05  WS-EMAIL-CHECK-DISP      PIC X(01).                      00000830
000840*                                                                 00000840
000850 LINKAGE SECTION.                                                 00000850
000860 01  LK-VALIDATION-REQUEST.                                       00000860
000870     05  LK-VAL-TYPE              PIC X(02).                      00000870
000880         88  VAL-TYPE-NAME             VALUE '01'.                00000880
000890         88  VAL-TYPE-PHONE            VALUE '02'.                00000890
000900         88  VAL-TYPE-EMAIL            VALUE '03'.                00000900
000910         88  VAL-TYPE-AMOUNT           VALUE '04'.                00000910
000920         88  VAL-TYPE-ACCT-NUMBER      VALUE '05'.                00000920
000930         88  VAL-TYPE-CUST-ID          VALUE '06'.                00000930
000940         88  VAL-TYPE-BRANCH           VALUE '07'.                00000940
000950         88  VAL-TYPE-ADDRESS          VALUE '08'.                00000950
000960         88  VAL-TYPE-EMPLOYER         VALUE '09'.                00000960
000970         88  VAL-TYPE-CUST-COMPOSITE   VALUE '10'.                00000970
000980         88  VAL-TYPE-TRAN-COMPOSITE   VALUE '11'.                00000980
000990     05  LK-VAL-TEXT1             PIC X(60).                      00000990
001000     05  LK-VAL-TEXT2             PIC X(60).                      00001000
001010     05  LK-VAL-TEXT3             PIC X(60).                      00001010
001020     05  LK-VAL-TEXT4             PIC X(60).                      00001020
001030     05  LK-VAL-TEXT5             PIC X(60).                      00001030
001040     05  LK-VAL-AMOUNT            PIC S9(13)V99.                  00001040
001050 COPY VALCOPY.                                                    00001050
001060***************************************************************** 00001060
001070 PROCEDURE DIVISION USING LK-VALIDATION-REQUEST,                  00001070
001080                           VAL-RESULT.                            00001080
001090***************************************************************** 00001090
001100                                                                  00001100
001110 000-MAIN.                                                        00001110
001120     MOVE 'Y' TO VAL-FLAG.                                        00001120
001130     MOVE SPACES TO VAL-MESSAGE.                                  00001130
001140                                                                  00001140
001150     EVALUATE TRUE                                                00001150
001160         WHEN VAL-TYPE-NAME                                       00001160
001170             PERFORM 100-VALIDATE-NAME THRU 100-EXIT              00001170
001180         WHEN VAL-TYPE-PHONE                                      00001180
001190             PERFORM 110-VALIDATE-PHONE THRU 110-EXIT             00001190
001200         WHEN VAL-TYPE-EMAIL                                      00001200
001210             PERFORM 120-VALIDATE-EMAIL THRU 120-EXIT             00001210
001220         WHEN VAL-TYPE-AMOUNT                                     00001220
001230             PERFORM 130-VALIDATE-AMOUNT THRU 130-EXIT            00001230
001240         WHEN VAL-TYPE-ACCT-NUMBER                                00001240
001250             PERFORM 140-VALIDATE-ACCT-NUMBER THRU 140-EXIT       00001250
001260         WHEN VAL-TYPE-CUST-ID                                    00001260
001270             PERFORM 150-VALIDATE-CUST-ID THRU 150-EXIT           00001270
001280         WHEN VAL-TYPE-BRANCH                                     00001280
001290             PERFORM 160-VALIDATE-BRANCH THRU 160-EXIT            00001290
001300         WHEN VAL-TYPE-ADDRESS                                    00001300
001310             PERFORM 170-VALIDATE-ADDRESS THRU 170-EXIT           00001310
001320         WHEN VAL-TYPE-EMPLOYER                                   00001320
001330             PERFORM 180-VALIDATE-EMPLOYER THRU 180-EXIT          00001330
001340         WHEN VAL-TYPE-CUST-COMPOSITE                             00001340
001350             PERFORM 190-VALIDATE-CUST-COMPOSITE THRU 190-EXIT    00001350
001360         WHEN VAL-TYPE-TRAN-COMPOSITE                             00001360
001370             PERFORM 195-VALIDATE-TRAN-COMPOSITE THRU 195-EXIT    00001370
001380         WHEN OTHER                                               00001380
001390             MOVE 'N' TO VAL-FLAG                                 00001390
001400             MOVE 'UNKNOWN VALIDATION TYPE REQUESTED'             00001400
001410                                         TO VAL-MESSAGE           00001410
001420     END-EVALUATE.                                                00001420
001430                                                                  00001430
001440     GOBACK.                                                      00001440
001450                                                                  00001450
001460 100-VALIDATE-NAME.                                               00001460
001470     MOVE LK-VAL-TEXT1 TO WS-SCAN-TEXT.                           00001470
001480     PERFORM 900-FIND-LENGTH THRU 900-EXIT.                       00001480
001490     IF WS-SCAN-LEN < 2 OR WS-SCAN-LEN > 50                       00001490
001500         MOVE 'N' TO VAL-FLAG                                     00001500
001510         MOVE 'NAME MUST BE 2 TO 50 CHARACTERS' TO VAL-MESSAGE    00001510
001520         GO TO 100-EXIT                                           00001520
001530     END-IF.                                                      00001530
001540     MOVE 'N' TO WS-BAD-CHAR-SW.                                  00001540
001550     PERFORM 910-CHECK-NAME-CHARS THRU 910-EXIT                   00001550
001560         VARYING WS-SCAN-IDX FROM 1 BY 1                          00001560
001570         UNTIL WS-SCAN-IDX > WS-SCAN-LEN.                         00001570
001580     IF WS-BAD-CHAR-FOUND                                         00001580
001590         MOVE 'N' TO VAL-FLAG                                     00001590
001600         MOVE 'NAME MAY ONLY CONTAIN LETTERS, SPACES, HYPHENS'    00001600
001610                    TO VAL-MESSAGE                                00001610
001620     END-IF.                                                      00001620
001630 100-EXIT.                                                        00001630
001640     EXIT.                                                        00001640
001650                                                                  00001650
001660 110-VALIDATE-PHONE.                                              00001660
001670     MOVE LK-VAL-TEXT1 TO WS-SCAN-TEXT.                           00001670
001680     PERFORM 900-FIND-LENGTH THRU 900-EXIT.                       00001680
001690     IF WS-SCAN-LEN = 0                                           00001690
001700         MOVE 'N' TO VAL-FLAG                                     00001700
001710         MOVE 'PHONE NUMBER IS REQUIRED' TO VAL-MESSAGE           00001710
001720         GO TO 110-EXIT                                           00001720
001730     END-IF.                                                      00001730
001740     MOVE SPACES TO WS-STRIPPED.                                  00001740
001750     MOVE 0      TO WS-STRIP-LEN.                                 00001750
001760     MOVE 'N'    TO WS-BAD-CHAR-SW.                               00001760
001770     PERFORM 920-STRIP-PHONE-CHAR THRU 920-EXIT                   00001770
001780         VARYING WS-SCAN-IDX FROM 1 BY 1                          00001780
001790         UNTIL WS-SCAN-IDX > WS-SCAN-LEN.                         00001790
001800     IF WS-BAD-CHAR-FOUND                                         00001800
001810         MOVE 'N' TO VAL-FLAG                                     00001810
001820         MOVE 'PHONE NUMBER CONTAINS INVALID CHARACTERS'          00001820
001830                    TO VAL-MESSAGE                                00001830
001840         GO TO 110-EXIT                                           00001840
001850     END-IF.                                                      00001850
001860     IF WS-STRIP-LEN NOT = 8                                      00001860
001870         MOVE 'N' TO VAL-FLAG                                     00001870
001880         MOVE 'PHONE NUMBER MUST BE EXACTLY 8 DIGITS'             00001880
001890                    TO VAL-MESSAGE                                00001890
001900     END-IF.                                                      00001900
001910 110-EXIT.                                                        00001910
001920     EXIT.                                                        00001920
001930                                                                  00001930
001940 120-VALIDATE-EMAIL.                                              00001940
001950     MOVE LK-VAL-TEXT1 TO WS-SCAN-TEXT.                           00001950
001960     PERFORM 900-FIND-LENGTH THRU 900-EXIT.                       00001960
001970     IF WS-SCAN-LEN = 0                                           00001970
001980         GO TO 120-EXIT                                           00001980
001990     END-IF.                                                      00001990
002000     IF WS-SCAN-LEN > 100                                         00002000
002010         MOVE 'N' TO VAL-FLAG                                     00002010
002020         MOVE 'EMAIL MUST BE 100 CHARACTERS OR FEWER'             00002020
002030                    TO VAL-MESSAGE                                00002030
002040         GO TO 120-EXIT                                           00002040
002050     END-IF.                                                      00002050
002060     MOVE 0 TO WS-AT-COUNT.                                       00002060
002070     INSPECT WS-SCAN-TEXT(1:WS-SCAN-LEN) TALLYING                 00002070
002080             WS-AT-COUNT FOR ALL '@'.                             00002080
002090     IF WS-AT-COUNT NOT = 1                                       00002090
002100         MOVE 'N' TO VAL-FLAG                                     00002100
002110         MOVE 'EMAIL MUST CONTAIN EXACTLY ONE @' TO VAL-MESSAGE   00002110
002120         GO TO 120-EXIT                                           00002120
002130     END-IF.                                                      00002130
002140     MOVE 0 TO WS-AT-POSITION.                                    00002140
002150     MOVE 1 TO WS-SCAN-IDX.                                       00002150
002160     PERFORM 930-FIND-AT-SIGN THRU 930-EXIT                       00002160
002170         UNTIL WS-AT-POSITION NOT = 0                             00002170
002180            OR WS-SCAN-IDX > WS-SCAN-LEN.                         00002180
002190     COMPUTE WS-LOCAL-LEN  = WS-AT-POSITION - 1.                  00002190
002200     COMPUTE WS-DOMAIN-LEN = WS-SCAN-LEN - WS-AT-POSITION.        00002200
002210     IF WS-LOCAL-LEN = 0 OR WS-DOMAIN-LEN = 0                     00002210
002220         MOVE 'N' TO VAL-FLAG                                     00002220
002230         MOVE 'EMAIL MUST HAVE TEXT BEFORE AND AFTER THE @'       00002230
002240                    TO VAL-MESSAGE                                00002240
002250     END-IF.                                                      00002250
002260 120-EXIT.                                                        00002260
002270     EXIT.                                                        00002270
002280                                                                  00002280
002290 130-VALIDATE-AMOUNT.                                             00002290
002300     IF LK-VAL-AMOUNT < 0                                         00002300
002310         MOVE 'N' TO VAL-FLAG                                     00002310
002320         MOVE 'AMOUNT MAY NOT BE NEGATIVE' TO VAL-MESSAGE         00002320
002330         GO TO 130-EXIT                                           00002330
002340     END-IF.                                                      00002340
002350     IF LK-VAL-AMOUNT > 1000000000.00                             00002350
002360         MOVE 'N' TO VAL-FLAG                                     00002360
002370         MOVE 'AMOUNT EXCEEDS BWP 1,000,000,000.00 LIMIT'         00002370
002380                    TO VAL-MESSAGE                                00002380
002390     END-IF.                                                      00002390
002400 130-EXIT.                                                        00002400
002410     EXIT.                                                        00002410
002420                                                                  00002420
002430 140-VALIDATE-ACCT-NUMBER.                                        00002430
002440     MOVE LK-VAL-TEXT1 TO WS-SCAN-TEXT.                           00002440
002450     PERFORM 900-FIND-LENGTH THRU 900-EXIT.                       00002450
002460     IF WS-SCAN-LEN < 4 OR WS-SCAN-LEN > 20                       00002460
002470         MOVE 'N' TO VAL-FLAG                                     00002470
002480         MOVE 'ACCOUNT NUMBER MUST BE 4 TO 20 CHARACTERS'         00002480
002490                    TO VAL-MESSAGE                                00002490
002500         GO TO 140-EXIT                                           00002500
002510     END-IF.                                                      00002510
002520     IF WS-SCAN-TEXT(1:1) NOT IS WS-UPPER-CLASS OR                00002520
002530        WS-SCAN-TEXT(2:1) NOT IS WS-UPPER-CLASS OR                00002530
002540        WS-SCAN-TEXT(3:1) NOT IS WS-UPPER-CLASS                   00002540
002550         MOVE 'N' TO VAL-FLAG                                     00002550
002560         MOVE 'ACCOUNT NUMBER MUST START WITH 3 UPPERCASE LETTERS'00002560
002570                    TO VAL-MESSAGE                                00002570
002580         GO TO 140-EXIT                                           00002580
002590     END-IF.                                                      00002590
002600     MOVE 'N' TO WS-BAD-CHAR-SW.                                  00002600
002610     PERFORM 940-CHECK-ACCT-DIGIT THRU 940-EXIT                   00002610
002620         VARYING WS-SCAN-IDX FROM 4 BY 1                          00002620
002630         UNTIL WS-SCAN-IDX > WS-SCAN-LEN.                         00002630
002640     IF WS-BAD-CHAR-FOUND                                         00002640
002650         MOVE 'N' TO VAL-FLAG                                     00002650
002660         MOVE 'ACCOUNT NUMBER MUST END IN DIGITS ONLY'            00002660
002670                    TO VAL-MESSAGE                                00002670
002680     END-IF.                                                      00002680
002690 140-EXIT.                                                        00002690
002700     EXIT.                                                        00002700
002710                                                                  00002710
002720 150-VALIDATE-CUST-ID.                                            00002720
002730     MOVE LK-VAL-TEXT1 TO WS-SCAN-TEXT.                           00002730
002740     PERFORM 900-FIND-LENGTH THRU 900-EXIT.                       00002740
002750     IF WS-SCAN-LEN = 0 OR WS-SCAN-LEN > 20                       00002750
002760         MOVE 'N' TO VAL-FLAG                                     00002760
002770         MOVE 'CUSTOMER ID IS REQUIRED, MAX 20 CHARACTERS'        00002770
002780                    TO VAL-MESSAGE                                00002780
002790         GO TO 150-EXIT                                           00002790
002800     END-IF.                                                      00002800
002810     IF WS-SCAN-TEXT(1:4) NOT = 'CUST'                            00002810
002820         MOVE 'N' TO VAL-FLAG                                     00002820
002830         MOVE 'CUSTOMER ID MUST START WITH CUST' TO VAL-MESSAGE   00002830
002840     END-IF.                                                      00002840
002850 150-EXIT.                                                        00002850
002860     EXIT.                                                        00002860
002870                                                                  00002870
002880 160-VALIDATE-BRANCH.                                             00002880
002890     MOVE LK-VAL-TEXT1 TO WS-SCAN-TEXT.                           00002890
002900     PERFORM 900-FIND-LENGTH THRU 900-EXIT.                       00002900
002910     IF WS-SCAN-LEN < 2 OR WS-SCAN-LEN > 100                      00002910
002920         MOVE 'N' TO VAL-FLAG                                     00002920
002930         MOVE 'BRANCH MUST BE 2 TO 100 CHARACTERS' TO VAL-MESSAGE 00002930
002940     END-IF.                                                      00002940
002950 160-EXIT.                                                        00002950
002960     EXIT.                                                        00002960
002970                                                                  00002970
002980 170-VALIDATE-ADDRESS.                                            00002980
002990     MOVE LK-VAL-TEXT1 TO WS-SCAN-TEXT.                           00002990
003000     PERFORM 900-FIND-LENGTH THRU 900-EXIT.                       00003000
003010     IF WS-SCAN-LEN < 5 OR WS-SCAN-LEN > 60                       00003010
003020         MOVE 'N' TO VAL-FLAG                                     00003020
003030         MOVE 'ADDRESS MUST BE 5 TO 60 CHARACTERS' TO VAL-MESSAGE 00003030
003040     END-IF.                                                      00003040
003050 170-EXIT.                                                        00003050
003060     EXIT.                                                        00003060
003070                                                                  00003070
003080 180-VALIDATE-EMPLOYER.                                           00003080
003090     MOVE LK-VAL-TEXT1 TO WS-SCAN-TEXT.                           00003090
003100     PERFORM 900-FIND-LENGTH THRU 900-EXIT.                       00003100
003110     IF WS-SCAN-LEN < 2 OR WS-SCAN-LEN > 30                       00003110
003120         MOVE 'N' TO VAL-FLAG                                     00003120
003130         MOVE 'EMPLOYER MUST BE 2 TO 30 CHARACTERS' TO VAL-MESSAGE00003130
003140     END-IF.                                                      00003140
003150 180-EXIT.                                                        00003150
003160     EXIT.                                                        00003160
003170                                                                  00003170
003180 190-VALIDATE-CUST-COMPOSITE.                                     00003180
003190     PERFORM 100-VALIDATE-NAME THRU 100-EXIT.                     00003190
003200     IF VAL-IS-INVALID                                            00003200
003210         GO TO 190-EXIT                                           00003210
003220     END-IF.                                                      00003220
003230     MOVE LK-VAL-TEXT2 TO LK-VAL-TEXT1.                           00003230
003240     PERFORM 100-VALIDATE-NAME THRU 100-EXIT.                     00003240
003250     IF VAL-IS-INVALID                                            00003250
003260         GO TO 190-EXIT                                           00003260
003270     END-IF.                                                      00003270
003280     MOVE LK-VAL-TEXT3 TO LK-VAL-TEXT1.                           00003280
003290     PERFORM 170-VALIDATE-ADDRESS THRU 170-EXIT.                  00003290
003300     IF VAL-IS-INVALID                                            00003300
003310         GO TO 190-EXIT                                           00003310
003320     END-IF.                                                      00003320
003330     MOVE LK-VAL-TEXT4 TO LK-VAL-TEXT1.                           00003330
003340     PERFORM 110-VALIDATE-PHONE THRU 110-EXIT.                    00003340
003350     IF VAL-IS-INVALID                                            00003350
003360         GO TO 190-EXIT                                           00003360
003370     END-IF.                                                      00003370
003380     IF LK-VAL-TEXT5 NOT = SPACES                                 00003380
003390         MOVE LK-VAL-TEXT5 TO LK-VAL-TEXT1                        00003390
003400         PERFORM 120-VALIDATE-EMAIL THRU 120-EXIT                 00003400
003410         IF VAL-IS-INVALID                                        00003410
003420             GO TO 190-EXIT                                       00003420
003430         END-IF                                                   00003430
003440     END-IF.                                                      00003440
003450     MOVE 'ALL CUSTOMER FIELDS ARE VALID' TO VAL-MESSAGE.         00003450
003460 190-EXIT.                                                        00003460
003470     EXIT.                                                        00003470
003480                                                                  00003480
003490 195-VALIDATE-TRAN-COMPOSITE.                                     00003490
003500     PERFORM 140-VALIDATE-ACCT-NUMBER THRU 140-EXIT.              00003500
003510     IF VAL-IS-INVALID                                            00003510
003520         GO TO 195-EXIT                                           00003520
003530     END-IF.                                                      00003530
003540     PERFORM 130-VALIDATE-AMOUNT THRU 130-EXIT.                   00003540
003550 195-EXIT.                                                        00003550
003560     EXIT.                                                        00003560
003570                                                                  00003570
003580 900-FIND-LENGTH.                                                 00003580
003590     MOVE 60 TO WS-SCAN-IDX.                                      00003590
003600     MOVE 0  TO WS-SCAN-LEN.                                      00003600
003610     PERFORM 901-SCAN-ONE-CHAR THRU 901-EXIT                      00003610
003620         UNTIL WS-SCAN-LEN NOT = 0 OR WS-SCAN-IDX = 0.            00003620
003630 900-EXIT.                                                        00003630
003640     EXIT.                                                        00003640
003650                                                                  00003650
003660 901-SCAN-ONE-CHAR.                                               00003660
003670     IF WS-SCAN-TEXT(WS-SCAN-IDX:1) NOT = SPACE                   00003670
003680         MOVE WS-SCAN-IDX TO WS-SCAN-LEN                          00003680
003690     ELSE                                                         00003690
003700         SUBTRACT 1 FROM WS-SCAN-IDX                              00003700
003710     END-IF.                                                      00003710
003720 901-EXIT.                                                        00003720
003730     EXIT.                                                        00003730
003740                                                                  00003740
003750 910-CHECK-NAME-CHARS.                                            00003750
003760     IF WS-SCAN-TEXT(WS-SCAN-IDX:1) NOT IS WS-NAME-CLASS          00003760
003770         MOVE 'Y' TO WS-BAD-CHAR-SW                               00003770
003780     END-IF.                                                      00003780
003790 910-EXIT.                                                        00003790
003800     EXIT.                                                        00003800
003810                                                                  00003810
003820 920-STRIP-PHONE-CHAR.                                            00003820
003830     EVALUATE TRUE                                                00003830
003840         WHEN WS-SCAN-TEXT(WS-SCAN-IDX:1) IS WS-DIGIT-CLASS       00003840
003850             ADD +1 TO WS-STRIP-LEN                               00003850
003860             MOVE WS-SCAN-TEXT(WS-SCAN-IDX:1)                     00003860
003870                     TO WS-STRIPPED(WS-STRIP-LEN:1)               00003870
003880         WHEN WS-SCAN-TEXT(WS-SCAN-IDX:1) = SPACE OR              00003880
003890              WS-SCAN-TEXT(WS-SCAN-IDX:1) = '-'   OR              00003890
003900              WS-SCAN-TEXT(WS-SCAN-IDX:1) = '('   OR              00003900
003910              WS-SCAN-TEXT(WS-SCAN-IDX:1) = ')'                   00003910
003920             CONTINUE                                             00003920
003930         WHEN OTHER                                               00003930
003940             MOVE 'Y' TO WS-BAD-CHAR-SW                           00003940
003950     END-EVALUATE.                                                00003950
003960 920-EXIT.                                                        00003960
003970     EXIT.                                                        00003970
003980                                                                  00003980
003990 930-FIND-AT-SIGN.                                                00003990
004000     IF WS-SCAN-TEXT(WS-SCAN-IDX:1) = '@'                         00004000
004010         MOVE WS-SCAN-IDX TO WS-AT-POSITION                       00004010
004020     ELSE                                                         00004020
004030         ADD +1 TO WS-SCAN-IDX                                    00004030
004040     END-IF.                                                      00004040
004050 930-EXIT.                                                        00004050
004060     EXIT.                                                        00004060
004070                                                                  00004070
004080 940-CHECK-ACCT-DIGIT.                                            00004080
004090     IF WS-SCAN-TEXT(WS-SCAN-IDX:1) NOT IS WS-DIGIT-CLASS         00004090
004100         MOVE 'Y' TO WS-BAD-CHAR-SW                               00004100
004110     END-IF.                                                      00004110
004120 940-EXIT.                                                        00004120
004130     EXIT.                                                        00004130
