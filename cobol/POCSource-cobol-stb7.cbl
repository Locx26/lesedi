000100***************************************************************** 00000100
000110* LICENSED MATERIALS - PROPERTY OF SECURETRUST BANKING          * 00000110
000120* ALL RIGHTS RESERVED                                           * 00000120
000130***************************************************************** 00000130
000140* PROGRAM:  STB7                                                * 00000140
000150*                                                                *00000150
000160* AUTHOR :  RAJIV NAIDOO-MOFFAT                                 * 00000160
000170*                                                                *00000170
000180* FINANCIAL PERFORMANCE REPORT FOR EXECUTIVE COMMITTEE.  COUNTS * 00000180
000190* CUSTOMERS, THEN SWEEPS THE ACCOUNT MASTER FOR PRODUCT MIX AND * 00000190
000200* TOTAL ASSETS, AND PRINTS THE FIXED BOXED REPORT MANAGEMENT    * 00000200
000210* HAS USED SINCE THE ORIGINAL GO-LIVE.  WHOLE-FILE TOTALS ONLY -* 00000210
000220* NO BRANCH OR PRODUCT CONTROL BREAKS ON THIS ONE.              * 00000220
000230***************************************************************** 00000230
000240*  MAINT HISTORY                                                * 00000240
000250*    2006-03-30 RNM  ORIGINAL - EXEC COMMITTEE REPORT           * CR2290  
000260*    2009-08-30 RNM  ROUNDED HALF-UP PERCENTAGES AND AVERAGES   * CR2760  
000270*    2011-11-03 RNM  DIVIDE-BY-ZERO GUARDS ON EMPTY DATABASES   * CR3102  
000280***************************************************************** 00000280
000290 IDENTIFICATION DIVISION.                                         00000290
000300 PROGRAM-ID.     STB7.                                            00000300
000310 AUTHOR.         RAJIV NAIDOO-MOFFAT.                             00000310
000320 INSTALLATION.   SECURETRUST BANKING - BATCH SYSTEMS GROUP.       00000320
000330 DATE-WRITTEN.   2006-03-30.                                      00000330
000340 DATE-COMPILED.                                                   00000340
000350 SECURITY.       SECURETRUST INTERNAL USE ONLY.                   00000350
000360 ENVIRONMENT DIVISION.                                            00000360
000370 CONFIGURATION SECTION.                                           00000370
000380 SOURCE-COMPUTER.   IBM-370.                                      00000380
000390 OBJECT-COMPUTER.   IBM-370.                                      00000390
000400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00000400
000410 INPUT-OUTPUT SECTION.                                            00000410
000420 FILE-CONTROL.                                                    00000420
000430                                                                  00000430
000440     SELECT CUSTOMER-FILE    ASSIGN TO CUSTFILE                   00000440
000450         ACCESS IS SEQUENTIAL                                     00000450
000460         FILE STATUS  IS  WS-CUSTFILE-STATUS.                     00000460
000470                                                                  00000470
000480     SELECT ACCOUNT-FILE     ASSIGN TO ACCTFILE                   00000480
000490         ACCESS IS SEQUENTIAL                                     00000490
000500         FILE STATUS  IS  WS-ACCTFILE-STATUS.                     00000500
000510                                                                  00000510
000520     SELECT REPORT-FILE      ASSIGN TO FINRPT                     00000520
000530         ACCESS IS SEQUENTIAL                                     00000530
000540         FILE STATUS  IS  WS-REPORT-STATUS.                       00000540
000550                                                                  00000550
000560***************************************************************** 00000560
000570 DATA DIVISION.                                                   00000570
000580 FILE SECTION.                                                    00000580
000590                                                                  00000590
000600 FD  CUSTOMER-FILE                                                00000600
000610     RECORDING MODE IS F.                                         00000610
000620 COPY CUSTCOPY REPLACING ==:LEV:== BY ==01==,                     00000620
000630      ==:TAG:== BY ==CUST-FD==.                                   00000630
000640                                                                  00000640
000650 FD  ACCOUNT-FILE                                                 00000650
000660     RECORDING MODE IS F.                                         00000660
000670 COPY ACCTCOPY REPLACING ==:LEV:== BY ==01==,                     00000670
000680      ==:TAG:== BY ==ACCT-FD==.                                   00000680
000690                                                                  00000690
000700 FD  REPORT-FILE                                                  00000700
000710     RECORDING MODE IS F.                                         00000710
000720 01  REPORT-RECORD              PIC X(132).                       00000720
000730                                                                  00000730
000740***************************************************************** 00000740
000750 WORKING-STORAGE SECTION.                                         00000750
000760***************************************************************** 00000760
000770*                                                                 00000770
000780 01  WS-FIELDS.                                                   00000780
000790     05  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.          00000790
000800     05  WS-ACCTFILE-STATUS      PIC X(2)  VALUE SPACES.          00000800
000810     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00000810
000820     05  FILLER                  PIC X(01) VALUE SPACE.           00000820
000830*                                                                 00000830
000840 01  REPORT-TOTALS.                                               00000840
000850     05  WS-TOTAL-CUSTOMERS      PIC S9(7) COMP VALUE +0.         00000850
000860     05  WS-TOTAL-ACCOUNTS       PIC S9(7) COMP VALUE +0.         00000860
000870     05  WS-SAVINGS-COUNT        PIC S9(7) COMP VALUE +0.         00000870
000880     05  WS-INVESTMENT-COUNT     PIC S9(7) COMP VALUE +0.         00000880
000890     05  WS-CHEQUE-COUNT         PIC S9(7) COMP VALUE +0.         00000890
000900     05  WS-TOTAL-ASSETS         PIC S9(13)V99 COMP-3 VALUE 0.    00000900
000910     05  FILLER                  PIC X(01) VALUE SPACE.           00000910
000920*                                                                 00000920
000930 01  REPORT-TOTALS-DISP REDEFINES                                 00000930
000940     REPORT-TOTALS.                                               00000940
000950     05  WS-TOTAL-CUSTOMERS-D    PIC 9(7).                        00000950
000960     05  WS-TOTAL-ACCOUNTS-D     PIC 9(7).                        00000960
000970     05  WS-SAVINGS-COUNT-D      PIC 9(7).                        00000970
000980     05  WS-INVESTMENT-COUNT-D   PIC 9(7).                        00000980
000990     05  WS-CHEQUE-COUNT-D       PIC 9(7).                        00000990
001000     05  FILLER                  PIC X(08).                       00001000
001010*                                                                 00001010
001020 01  WS-COMPUTED-STATS.                                           00001020
001030     05  WS-SAVINGS-PCT          PIC S999V9    VALUE 0.           00001030
001040     05  WS-INVESTMENT-PCT       PIC S999V9    VALUE 0.           00001040
001050     05  WS-CHEQUE-PCT           PIC S999V9    VALUE 0.           00001050
001060     05  WS-AVG-BALANCE          PIC S9(13)V99 COMP-3 VALUE 0.    00001060
001070     05  WS-AVG-ACCTS-PER-CUST   PIC S999V9    VALUE 0.           00001070
001080     05  FILLER                  PIC X(01) VALUE SPACE.           00001080
001090*                                                                 00001090
001100 01  WS-PCT-DUMP-VIEW REDEFINES                                   00001100
001110     WS-COMPUTED-STATS.                                           00001110
001120     05  WS-SAVINGS-PCT-DUMP      PIC 9999.                       00001120
001130     05  WS-INVESTMENT-PCT-DUMP   PIC 9999.                       00001130
001140     05  WS-CHEQUE-PCT-DUMP       PIC 9999.                       00001140
001150     05  FILLER                  PIC X(09).                       00001150
001160     05  WS-AVG-ACCTS-DUMP        PIC 9999.                       00001160
001170*                                                                 00001170
001180*        *******************                                      00001180
001190*            report lines                                         00001190
001200*        *******************                                      00001200
001210 01  RPT-BANNER-LINE.                                             00001210
001220     05  FILLER PIC X(50)                                         00001220
001230         VALUE '================================================'.00001230
001240     05  FILLER PIC X(82) VALUE SPACES.                           00001240
001250 01  RPT-TITLE-LINE1.                                             00001250
001260     05  FILLER PIC X(50)                                         00001260
001270         VALUE '           SECURETRUST BANKING SYSTEM'.           00001270
001280     05  FILLER PIC X(82) VALUE SPACES.                           00001280
001290 01  RPT-TITLE-LINE2.                                             00001290
001300     05  FILLER PIC X(50)                                         00001300
001310         VALUE '          FINANCIAL PERFORMANCE REPORT'.          00001310
001320     05  FILLER PIC X(82) VALUE SPACES.                           00001320
001330 01  RPT-EXEC-SUMMARY-HDR.                                        00001330
001340     05  FILLER PIC X(17) VALUE 'EXECUTIVE SUMMARY'.              00001340
001350     05  FILLER PIC X(115) VALUE SPACES.                          00001350
001360 01  RPT-EXEC-CUST.                                               00001360
001370     05  FILLER PIC X(20)                                         00001370
001380         VALUE '  TOTAL CUSTOMERS: '.                             00001380
001390     05  RPT-CUST-COUNT          PIC ZZ9.                         00001390
001400     05  FILLER PIC X(109) VALUE SPACES.                          00001400
001410 01  RPT-EXEC-ACCTS.                                              00001410
001420     05  FILLER PIC X(20)                                         00001420
001430         VALUE '  TOTAL ACCOUNTS:  '.                             00001430
001440     05  RPT-ACCT-COUNT          PIC ZZ9.                         00001440
001450     05  FILLER PIC X(109) VALUE SPACES.                          00001450
001460 01  RPT-EXEC-ASSETS.                                             00001460
001470     05  FILLER PIC X(17)                                         00001470
001480         VALUE '  TOTAL ASSETS: '.                                00001480
001490     05  FILLER PIC X(04) VALUE 'BWP '.                           00001490
001500     05  RPT-ASSETS              PIC Z,ZZZ,ZZZ,ZZ9.99.            00001500
001510     05  FILLER PIC X(96) VALUE SPACES.                           00001510
001520 01  RPT-EXEC-ASSETS-FLAT REDEFINES                               00001520
001530     RPT-EXEC-ASSETS             PIC X(132).                      00001530
001540 01  RPT-DIST-HDR.                                                00001540
001550     05  FILLER PIC X(20) VALUE 'ACCOUNT DISTRIBUTION'.           00001550
001560     05  FILLER PIC X(112) VALUE SPACES.                          00001560
001570 01  RPT-DIST-LINE.                                               00001570
001580     05  FILLER PIC X(15).                                        00001580
001590     05  RPT-DIST-LABEL          PIC X(13).                       00001590
001600     05  RPT-DIST-COUNT          PIC ZZ9.                         00001600
001610     05  FILLER PIC X(02) VALUE SPACES.                           00001610
001620     05  FILLER PIC X VALUE '('.                                  00001620
001630     05  RPT-DIST-PCT            PIC ZZ9.9.                       00001630
001640     05  FILLER PIC X VALUE '%'.                                  00001640
001650     05  FILLER PIC X VALUE ')'.                                  00001650
001660     05  FILLER PIC X(93) VALUE SPACES.                           00001660
001670 01  RPT-ASSET-HDR.                                               00001670
001680     05  FILLER PIC X(18) VALUE 'ASSET DISTRIBUTION'.             00001680
001690     05  FILLER PIC X(114) VALUE SPACES.                          00001690
001700 01  RPT-AVG-BALANCE-LINE.                                        00001700
001710     05  FILLER PIC X(28)                                         00001710
001720         VALUE '  AVG BALANCE PER ACCOUNT: '.                     00001720
001730     05  FILLER PIC X(04) VALUE 'BWP '.                           00001730
001740     05  RPT-AVG-BALANCE         PIC Z,ZZZ,ZZ9.99.                00001740
001750     05  FILLER PIC X(85) VALUE SPACES.                           00001750
001760 01  RPT-AVG-ACCTS-LINE.                                          00001760
001770     05  FILLER PIC X(31)                                         00001770
001780         VALUE '  AVG ACCOUNTS PER CUSTOMER:  '.                  00001780
001790     05  RPT-AVG-ACCTS           PIC Z9.9.                        00001790
001800     05  FILLER PIC X(96) VALUE SPACES.                           00001800
001810*                                                                 00001810
001820***************************************************************** 00001820
001830 PROCEDURE DIVISION.                                              00001830
001840***************************************************************** 00001840
001850                                                                  00001850
001860 000-MAIN.                                                        00001860
001870     DISPLAY 'STB7 STARTED'.                                      00001870
001880                                                                  00001880
001890     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00001890
001900     PERFORM 710-COUNT-CUSTOMERS THRU 710-EXIT.                   00001900
001910     PERFORM 720-SUMMARIZE-ACCOUNTS THRU 720-EXIT.                00001910
001920     PERFORM 300-COMPUTE-STATISTICS THRU 300-EXIT.                00001920
001930                                                                  00001930
001940     PERFORM 800-PRINT-REPORT THRU 800-EXIT.                      00001940
001950                                                                  00001950
001960     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00001960
001970     GOBACK.                                                      00001970
001980                                                                  00001980
001990 300-COMPUTE-STATISTICS.                                          00001990
002000     IF WS-TOTAL-ACCOUNTS = 0                                     00002000
002010         MOVE 0 TO WS-SAVINGS-PCT                                 00002010
002020         MOVE 0 TO WS-INVESTMENT-PCT                              00002020
002030         MOVE 0 TO WS-CHEQUE-PCT                                  00002030
002040         MOVE 0 TO WS-AVG-BALANCE                                 00002040
002050     ELSE                                                         00002050
002060         COMPUTE WS-SAVINGS-PCT ROUNDED =                         00002060
002070             WS-SAVINGS-COUNT * 100 / WS-TOTAL-ACCOUNTS           00002070
002080         COMPUTE WS-INVESTMENT-PCT ROUNDED =                      00002080
002090             WS-INVESTMENT-COUNT * 100 / WS-TOTAL-ACCOUNTS        00002090
002100         COMPUTE WS-CHEQUE-PCT ROUNDED =                          00002100
002110             WS-CHEQUE-COUNT * 100 / WS-TOTAL-ACCOUNTS            00002110
002120         COMPUTE WS-AVG-BALANCE ROUNDED =                         00002120
002130             WS-TOTAL-ASSETS / WS-TOTAL-ACCOUNTS                  00002130
002140     END-IF.                                                      00002140
002150     IF WS-TOTAL-CUSTOMERS = 0                                    00002150
002160         MOVE 0 TO WS-AVG-ACCTS-PER-CUST                          00002160
002170     ELSE                                                         00002170
002180         COMPUTE WS-AVG-ACCTS-PER-CUST ROUNDED =                  00002180
002190             WS-TOTAL-ACCOUNTS / WS-TOTAL-CUSTOMERS               00002190
002200     END-IF.                                                      00002200
002210 300-EXIT.                                                        00002210
002220     EXIT.                                                        00002220
002230                                                                  00002230
002240 700-OPEN-FILES.                                                  00002240
002250     OPEN INPUT    CUSTOMER-FILE                                  00002250
002260                   ACCOUNT-FILE                                   00002260
002270          OUTPUT   REPORT-FILE.                                   00002270
002280     IF WS-CUSTFILE-STATUS NOT = '00' OR                          00002280
002290        WS-ACCTFILE-STATUS NOT = '00'                             00002290
002300         DISPLAY 'ERROR OPENING MASTER FILES - TERMINATING'       00002300
002310         MOVE 16 TO RETURN-CODE                                   00002310
002320         MOVE '10' TO WS-CUSTFILE-STATUS                          00002320
002330         MOVE '10' TO WS-ACCTFILE-STATUS                          00002330
002340     END-IF.                                                      00002340
002350 700-EXIT.                                                        00002350
002360     EXIT.                                                        00002360
002370                                                                  00002370
002380 710-COUNT-CUSTOMERS.                                             00002380
002390     PERFORM 711-COUNT-ONE-CUSTOMER THRU 711-EXIT                 00002390
002400         UNTIL WS-CUSTFILE-STATUS = '10'.                         00002400
002410 710-EXIT.                                                        00002410
002420     EXIT.                                                        00002420
002430                                                                  00002430
002440 711-COUNT-ONE-CUSTOMER.                                          00002440
002450     READ CUSTOMER-FILE                                           00002450
002460         AT END MOVE '10' TO WS-CUSTFILE-STATUS.                  00002460
002470     IF WS-CUSTFILE-STATUS = '00'                                 00002470
002480         ADD +1 TO WS-TOTAL-CUSTOMERS                             00002480
002490     END-IF.                                                      00002490
002500 711-EXIT.                                                        00002500
002510     EXIT.                                                        00002510
002520                                                                  00002520
002530 720-SUMMARIZE-ACCOUNTS.                                          00002530
002540     PERFORM 721-SUMMARIZE-ONE-ACCOUNT THRU 721-EXIT              00002540
002550         UNTIL WS-ACCTFILE-STATUS = '10'.                         00002550
002560 720-EXIT.                                                        00002560
002570     EXIT.                                                        00002570
002580                                                                  00002580
002590 721-SUMMARIZE-ONE-ACCOUNT.                                       00002590
002600     READ ACCOUNT-FILE                                            00002600
002610         AT END MOVE '10' TO WS-ACCTFILE-STATUS.                  00002610
002620     IF WS-ACCTFILE-STATUS = '00'                                 00002620
002630         ADD +1 TO WS-TOTAL-ACCOUNTS                              00002630
002640         ADD ACCT-FD-BALANCE TO WS-TOTAL-ASSETS                   00002640
002650         EVALUATE TRUE                                            00002650
002660             WHEN ACCT-FD-IS-SAVINGS                              00002660
002670                 ADD +1 TO WS-SAVINGS-COUNT                       00002670
002680             WHEN ACCT-FD-IS-INVESTMENT                           00002680
002690                 ADD +1 TO WS-INVESTMENT-COUNT                    00002690
002700             WHEN ACCT-FD-IS-CHEQUE                               00002700
002710                 ADD +1 TO WS-CHEQUE-COUNT                        00002710
002720         END-EVALUATE                                             00002720
002730     END-IF.                                                      00002730
002740 721-EXIT.                                                        00002740
002750     EXIT.                                                        00002750
002760                                                                  00002760
002770 790-CLOSE-FILES.                                                 00002770
002780     CLOSE CUSTOMER-FILE.                                         00002780
002790     CLOSE ACCOUNT-FILE.                                          00002790
002800     CLOSE REPORT-FILE.                                           00002800
002810 790-EXIT.                                                        00002810
002820     EXIT.                                                        00002820
002830                                                                  00002830
002840 800-PRINT-REPORT.                                                00002840
002850     WRITE REPORT-RECORD FROM RPT-BANNER-LINE AFTER PAGE.         00002850
002860     WRITE REPORT-RECORD FROM RPT-TITLE-LINE1 AFTER 1.            00002860
002870     WRITE REPORT-RECORD FROM RPT-TITLE-LINE2 AFTER 1.            00002870
002880     WRITE REPORT-RECORD FROM RPT-BANNER-LINE AFTER 1.            00002880
002890     WRITE REPORT-RECORD FROM RPT-EXEC-SUMMARY-HDR AFTER 1.       00002890
002900                                                                  00002900
002910     MOVE WS-TOTAL-CUSTOMERS  TO RPT-CUST-COUNT.                  00002910
002920     WRITE REPORT-RECORD FROM RPT-EXEC-CUST AFTER 1.              00002920
002930     MOVE WS-TOTAL-ACCOUNTS   TO RPT-ACCT-COUNT.                  00002930
002940     WRITE REPORT-RECORD FROM RPT-EXEC-ACCTS AFTER 1.             00002940
002950     MOVE WS-TOTAL-ASSETS     TO RPT-ASSETS.                      00002950
002960     WRITE REPORT-RECORD FROM RPT-EXEC-ASSETS AFTER 1.            00002960
002970                                                                  00002970
002980     WRITE REPORT-RECORD FROM RPT-DIST-HDR AFTER 1.               00002980
002990     MOVE 'SAVINGS:   ' TO RPT-DIST-LABEL.                        00002990
003000     MOVE WS-SAVINGS-COUNT    TO RPT-DIST-COUNT.                  00003000
003010     MOVE WS-SAVINGS-PCT      TO RPT-DIST-PCT.                    00003010
003020     WRITE REPORT-RECORD FROM RPT-DIST-LINE AFTER 1.              00003020
003030     MOVE 'INVESTMENT:' TO RPT-DIST-LABEL.                        00003030
003040     MOVE WS-INVESTMENT-COUNT TO RPT-DIST-COUNT.                  00003040
003050     MOVE WS-INVESTMENT-PCT   TO RPT-DIST-PCT.                    00003050
003060     WRITE REPORT-RECORD FROM RPT-DIST-LINE AFTER 1.              00003060
003070     MOVE 'CHEQUE:    ' TO RPT-DIST-LABEL.                        00003070
003080     MOVE WS-CHEQUE-COUNT     TO RPT-DIST-COUNT.                  00003080
003090     MOVE WS-CHEQUE-PCT       TO RPT-DIST-PCT.                    00003090
003100     WRITE REPORT-RECORD FROM RPT-DIST-LINE AFTER 1.              00003100
003110                                                                  00003110
003120     WRITE REPORT-RECORD FROM RPT-ASSET-HDR AFTER 1.              00003120
003130     MOVE WS-AVG-BALANCE      TO RPT-AVG-BALANCE.                 00003130
003140     WRITE REPORT-RECORD FROM RPT-AVG-BALANCE-LINE AFTER 1.       00003140
003150     MOVE WS-AVG-ACCTS-PER-CUST TO RPT-AVG-ACCTS.                 00003150
003160     WRITE REPORT-RECORD FROM RPT-AVG-ACCTS-LINE AFTER 1.         00003160
003170                                                                  00003170
003180     WRITE REPORT-RECORD FROM RPT-BANNER-LINE AFTER 1.            00003180
003190 800-EXIT.                                                        00003190
003200     EXIT.                                                        00003200
