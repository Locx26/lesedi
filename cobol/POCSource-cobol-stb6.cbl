000100***************************************************************** 00000100
000110* LICENSED MATERIALS - PROPERTY OF SECURETRUST BANKING          * 00000110
000120* ALL RIGHTS RESERVED                                           * 00000120
000130***************************************************************** 00000130
000140* PROGRAM:  STB6                                                * 00000140
000150*                                                                *00000150
000160* AUTHOR :  WENDY TARRANT                                       * 00000160
000170*                                                                *00000170
000180* PER-ACCOUNT TRANSACTION STATEMENT.  TAKES ONE ACCOUNT NUMBER  * 00000180
000190* ON SYSIN, SCANS THE JOURNAL FOR THAT ACCOUNT IN POSTING       * 00000190
000200* ORDER, ACCUMULATES DEPOSIT/WITHDRAWAL TOTALS AND KEEPS THE    * 00000200
000210* LAST TEN MOVEMENTS IN A WRAP-AROUND TABLE FOR THE STATEMENT   * 00000210
000220* FOOTER.  ACCOUNT NUMBER IS MASKED ON THE PRINTED HEADER VIA   * 00000220
000230* STB8 - TELLERS SEE THE FULL NUMBER ON SCREEN, NOT ON PAPER.   * 00000230
000240***************************************************************** 00000240
000250*  MAINT HISTORY                                                * 00000250
000260*    2003-06-12 WLT  ORIGINAL STATEMENT PRINT                   * CR2011  
000270*    2009-08-30 RNM  MASK ACCOUNT NUMBER ON HEADER VIA STB8     * CR2760  
000280*    2011-11-03 RNM  WRAP-AROUND 10-ENTRY RECENT MOVEMENT TABLE * CR3102  
000290*                     REPLACES OLD FIXED FIVE-LINE LISTING       *00000290
000300***************************************************************** 00000300
000310 IDENTIFICATION DIVISION.                                         00000310
000320 PROGRAM-ID.     STB6.                                            00000320
000330 AUTHOR.         WENDY TARRANT.                                   00000330
000340 INSTALLATION.   SECURETRUST BANKING - BATCH SYSTEMS GROUP.       00000340
000350 DATE-WRITTEN.   2003-06-12.                                      00000350
000360 DATE-COMPILED.                                                   00000360
000370 SECURITY.       SECURETRUST INTERNAL USE ONLY.                   00000370
000380 ENVIRONMENT DIVISION.                                            00000380
000390 CONFIGURATION SECTION.                                           00000390
000400 SOURCE-COMPUTER.   IBM-370.                                      00000400
000410 OBJECT-COMPUTER.   IBM-370.                                      00000410
000420 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00000420
000430 INPUT-OUTPUT SECTION.                                            00000430
000440 FILE-CONTROL.                                                    00000440
000450                                                                  00000450
000460     SELECT JOURNAL-FILE     ASSIGN TO JRNLFILE                   00000460
000470         ACCESS IS SEQUENTIAL                                     00000470
000480         FILE STATUS  IS  WS-JRNLFILE-STATUS.                     00000480
000490                                                                  00000490
000500     SELECT REPORT-FILE      ASSIGN TO STMTRPT                    00000500
000510         ACCESS IS SEQUENTIAL                                     00000510
000520         FILE STATUS  IS  WS-REPORT-STATUS.                       00000520
000530                                                                  00000530
000540***************************************************************** 00000540
000550 DATA DIVISION.                                                   00000550
000560 FILE SECTION.                                                    00000560
000570                                                                  00000570
000580 FD  JOURNAL-FILE                                                 00000580
000590     RECORDING MODE IS F.                                         00000590
000600 COPY JRNLCOPY REPLACING ==:TAG:== BY ==JRNL-FD==.                00000600
000610                                                                  00000610
000620 FD  REPORT-FILE                                                  00000620
000630     RECORDING MODE IS F.                                         00000630
000640 01  REPORT-RECORD              PIC X(132).                       00000640
000650                                                                  00000650
000660***************************************************************** 00000660
000670 WORKING-STORAGE SECTION.                                         00000670
000680***************************************************************** 00000680
000690*                                                                 00000690
000700 01  SYSTEM-DATE-AND-TIME.                                        00000700
000710     05  CURRENT-DATE.                                            00000710
000720         10  CURRENT-YEAR            PIC 9(4).                    00000720
000730         10  CURRENT-MONTH           PIC 9(2).                    00000730
000740         10  CURRENT-DAY             PIC 9(2).                    00000740
000750     05  CURRENT-DATE-ALT REDEFINES                               00000750
000760         CURRENT-DATE.                                            00000760
000770         10  CURRENT-CENTURY         PIC 9(2).                    00000770
000780         10  CURRENT-YY              PIC 9(2).                    00000780
000790         10  CURRENT-MONTH-R         PIC 9(2).                    00000790
000800         10  CURRENT-DAY-R           PIC 9(2).                    00000800
000810     05  FILLER                  PIC X(01) VALUE SPACE.           00000810
000820*                                                                 00000820
000830 01  WS-FIELDS.                                                   00000830
000840     05  WS-JRNLFILE-STATUS      PIC X(2)  VALUE SPACES.          00000840
000850     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00000850
000860     05  FILLER                  PIC X(01) VALUE SPACE.           00000860
000870*                                                                 00000870
000880 01  WS-PARAM-CARD.                                               00000880
000890     05  PARAM-ACCT-NUMBER       PIC X(10).                       00000890
000900     05  FILLER                  PIC X(70).                       00000900
000910*                                                                 00000910
000920 01  WORK-SUBSCRIPTS.                                             00000920
000930     05  WS-RING-COUNT           PIC S9(4) COMP VALUE +0.         00000930
000940     05  WS-RING-NEXT            PIC S9(4) COMP VALUE +1.         00000940
000950     05  RING-IDX                PIC S9(4) COMP VALUE +0.         00000950
000960     05  RING-PRINT-IDX          PIC S9(4) COMP VALUE +0.         00000960
000970     05  RING-START-IDX          PIC S9(4) COMP VALUE +0.         00000970
000980     05  FILLER                  PIC X(01) VALUE SPACE.           00000980
000990*                                                                 00000990
001000 01  WS-RING-COUNT-DISP REDEFINES                                 00001000
001010     WORK-SUBSCRIPTS.                                             00001010
001020     05  WS-RING-COUNT-D         PIC 9(4).                        00001020
001030     05  FILLER                  PIC X(17).                       00001030
001040*                                                                 00001040
001050 01  RECENT-MOVEMENT-TABLE.                                       00001050
001060     05  RING-ENTRY OCCURS 10 TIMES.                              00001060
001070         10  RING-TYPE            PIC X(02).                      00001070
001080         10  RING-AMOUNT          PIC S9(13)V99 COMP-3.           00001080
001090         10  RING-BALANCE-AFTER   PIC S9(13)V99 COMP-3.           00001090
001100         10  RING-DESCRIPTION     PIC X(30).                      00001100
001110     05  FILLER                  PIC X(01) VALUE SPACE.           00001110
001120*                                                                 00001120
001130 01  REPORT-TOTALS.                                               00001130
001140     05  WS-TRAN-COUNT           PIC S9(7) COMP VALUE +0.         00001140
001150     05  WS-TOTAL-DEPOSITS       PIC S9(13)V99 COMP-3 VALUE 0.    00001150
001160     05  WS-TOTAL-WITHDRAWALS    PIC S9(13)V99 COMP-3 VALUE 0.    00001160
001170     05  WS-NET-CASH-FLOW        PIC S9(13)V99 COMP-3 VALUE 0.    00001170
001180     05  FILLER                  PIC X(01) VALUE SPACE.           00001180
001190*                                                                 00001190
001200 01  REPORT-TOTALS-DISP REDEFINES                                 00001200
001210     REPORT-TOTALS.                                               00001210
001220     05  WS-TRAN-COUNT-D         PIC 9(7).                        00001220
001230     05  FILLER                  PIC X(24).                       00001230
001240*                                                                 00001240
001250 01  WS-MASK-PARMS.                                               00001250
001260     05  WS-MASK-FUNCTION        PIC X(01) VALUE '1'.             00001260
001270     05  WS-MASK-INPUT           PIC X(40) VALUE SPACES.          00001270
001280     05  WS-MASK-OUTPUT          PIC X(40) VALUE SPACES.          00001280
001290     05  FILLER                  PIC X(01) VALUE SPACE.           00001290
001300*                                                                 00001300
001310*        *******************                                      00001310
001320*            report lines                                         00001320
001330*        *******************                                      00001330
001340 01  RPT-HEADER1.                                                 00001340
001350     05  FILLER                     PIC X(22)                     00001350
001360                    VALUE 'ACCOUNT STATEMENT FOR '.               00001360
001370     05  RPT-ACCT-MASKED            PIC X(40).                    00001370
001380     05  FILLER                     PIC X(10)                     00001380
001390                    VALUE '     DATE:'.                           00001390
001400     05  RPT-MM                     PIC 99.                       00001400
001410     05  FILLER                     PIC X     VALUE '/'.          00001410
001420     05  RPT-DD                     PIC 99.                       00001420
001430     05  FILLER                     PIC X     VALUE '/'.          00001430
001440     05  RPT-YY                     PIC 99.                       00001440
001450     05  FILLER                     PIC X(49) VALUE SPACES.       00001450
001460 01  RPT-STATS1.                                                  00001460
001470     05  FILLER                     PIC X(20)                     00001470
001480                    VALUE 'TOTAL TRANSACTIONS: '.                 00001480
001490     05  RPT-TRAN-COUNT             PIC ZZ9.                      00001490
001500     05  FILLER                     PIC X(109) VALUE SPACES.      00001500
001510 01  RPT-STATS2.                                                  00001510
001520     05  FILLER                     PIC X(16)                     00001520
001530                    VALUE 'TOTAL DEPOSITS: '.                     00001530
001540     05  FILLER                     PIC X(04) VALUE 'BWP '.       00001540
001550     05  RPT-DEPOSITS               PIC Z,ZZZ,ZZ9.99.             00001550
001560     05  FILLER                     PIC X(101) VALUE SPACES.      00001560
001570 01  RPT-STATS3.                                                  00001570
001580     05  FILLER                     PIC X(19)                     00001580
001590                    VALUE 'TOTAL WITHDRAWALS: '.                  00001590
001600     05  FILLER                     PIC X(04) VALUE 'BWP '.       00001600
001610     05  RPT-WITHDRAWALS            PIC Z,ZZZ,ZZ9.99.             00001610
001620     05  FILLER                     PIC X(98) VALUE SPACES.       00001620
001630 01  RPT-STATS4.                                                  00001630
001640     05  FILLER                     PIC X(16)                     00001640
001650                    VALUE 'NET CASH FLOW: '.                      00001650
001660     05  FILLER                     PIC X(04) VALUE 'BWP '.       00001660
001670     05  RPT-NET-FLOW               PIC -Z,ZZZ,ZZ9.99.            00001670
001680     05  FILLER                     PIC X(101) VALUE SPACES.      00001680
001690 01  RPT-MOVEMENT-LINE.                                           00001690
001700     05  RPT-MOVE-TYPE              PIC X(02).                    00001700
001710     05  FILLER                     PIC X(02) VALUE SPACES.       00001710
001720     05  RPT-MOVE-AMOUNT            PIC Z,ZZZ,ZZ9.99.             00001720
001730     05  FILLER                     PIC X(02) VALUE SPACES.       00001730
001740     05  RPT-MOVE-BALANCE           PIC Z,ZZZ,ZZ9.99.             00001740
001750     05  FILLER                     PIC X(02) VALUE SPACES.       00001750
001760     05  RPT-MOVE-DESC              PIC X(30).                    00001760
001770     05  FILLER                     PIC X(79) VALUE SPACES.       00001770
001780*                                                                 00001780
001790***************************************************************** 00001790
001800 PROCEDURE DIVISION.                                              00001800
001810***************************************************************** 00001810
001820                                                                  00001820
001830 000-MAIN.                                                        00001830
001840     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00001840
001850     DISPLAY 'STB6 STARTED DATE = ' CURRENT-MONTH '/'             00001850
001860            CURRENT-DAY '/' CURRENT-YEAR.                         00001860
001870                                                                  00001870
001880     ACCEPT WS-PARAM-CARD FROM SYSIN.                             00001880
001890                                                                  00001890
001900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00001900
001910                                                                  00001910
001920     PERFORM 100-PROCESS-ONE-JOURNAL THRU 100-EXIT                00001920
001930         UNTIL WS-JRNLFILE-STATUS = '10'.                         00001930
001940                                                                  00001940
001950     PERFORM 800-PRINT-HEADER THRU 800-EXIT.                      00001950
001960     PERFORM 850-PRINT-TOTALS THRU 850-EXIT.                      00001960
001970     PERFORM 900-PRINT-MOVEMENTS THRU 900-EXIT.                   00001970
001980                                                                  00001980
001990     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00001990
002000     GOBACK.                                                      00002000
002010                                                                  00002010
002020 100-PROCESS-ONE-JOURNAL.                                         00002020
002030     PERFORM 720-READ-JOURNAL-FILE THRU 720-EXIT.                 00002030
002040     IF WS-JRNLFILE-STATUS NOT = '10'                             00002040
002050         IF JRNL-FD-ACCT-NUMBER = PARAM-ACCT-NUMBER               00002050
002060             PERFORM 200-ACCUMULATE-TOTALS THRU 200-EXIT          00002060
002070             PERFORM 300-STORE-IN-RING THRU 300-EXIT              00002070
002080         END-IF                                                   00002080
002090     END-IF.                                                      00002090
002100 100-EXIT.                                                        00002100
002110     EXIT.                                                        00002110
002120                                                                  00002120
002130 200-ACCUMULATE-TOTALS.                                           00002130
002140     ADD +1 TO WS-TRAN-COUNT.                                     00002140
002150     EVALUATE TRUE                                                00002150
002160         WHEN JRNL-FD-IS-DEPOSIT OR JRNL-FD-IS-TRANSFER-IN        00002160
002170                                  OR JRNL-FD-IS-INTEREST          00002170
002180             ADD JRNL-FD-AMOUNT TO WS-TOTAL-DEPOSITS              00002180
002190         WHEN JRNL-FD-IS-WITHDRAWAL OR JRNL-FD-IS-TRANSFER-OUT    00002190
002200                                     OR JRNL-FD-IS-FEE            00002200
002210             ADD JRNL-FD-AMOUNT TO WS-TOTAL-WITHDRAWALS           00002210
002220     END-EVALUATE.                                                00002220
002230     COMPUTE WS-NET-CASH-FLOW =                                   00002230
002240         WS-TOTAL-DEPOSITS - WS-TOTAL-WITHDRAWALS.                00002240
002250 200-EXIT.                                                        00002250
002260     EXIT.                                                        00002260
002270                                                                  00002270
002280 300-STORE-IN-RING.                                               00002280
002290     MOVE JRNL-FD-TYPE           TO RING-TYPE(WS-RING-NEXT).      00002290
002300     MOVE JRNL-FD-AMOUNT         TO RING-AMOUNT(WS-RING-NEXT).    00002300
002310     MOVE JRNL-FD-BALANCE-AFTER  TO                               00002310
002320             RING-BALANCE-AFTER(WS-RING-NEXT).                    00002320
002330     MOVE JRNL-FD-DESCRIPTION    TO                               00002330
002340             RING-DESCRIPTION(WS-RING-NEXT).                      00002340
002350     IF WS-RING-COUNT < 10                                        00002350
002360         ADD +1 TO WS-RING-COUNT                                  00002360
002370     END-IF.                                                      00002370
002380     ADD +1 TO WS-RING-NEXT.                                      00002380
002390     IF WS-RING-NEXT > 10                                         00002390
002400         MOVE 1 TO WS-RING-NEXT                                   00002400
002410     END-IF.                                                      00002410
002420 300-EXIT.                                                        00002420
002430     EXIT.                                                        00002430
002440                                                                  00002440
002450 700-OPEN-FILES.                                                  00002450
002460     OPEN INPUT    JOURNAL-FILE                                   00002460
002470          OUTPUT   REPORT-FILE.                                   00002470
002480     IF WS-JRNLFILE-STATUS NOT = '00'                             00002480
002490         DISPLAY 'ERROR OPENING JOURNAL FILE - TERMINATING'       00002490
002500         MOVE 16 TO RETURN-CODE                                   00002500
002510         MOVE '10' TO WS-JRNLFILE-STATUS                          00002510
002520     END-IF.                                                      00002520
002530 700-EXIT.                                                        00002530
002540     EXIT.                                                        00002540
002550                                                                  00002550
002560 720-READ-JOURNAL-FILE.                                           00002560
002570     READ JOURNAL-FILE                                            00002570
002580         AT END MOVE '10' TO WS-JRNLFILE-STATUS.                  00002580
002590 720-EXIT.                                                        00002590
002600     EXIT.                                                        00002600
002610                                                                  00002610
002620 790-CLOSE-FILES.                                                 00002620
002630     CLOSE JOURNAL-FILE.                                          00002630
002640     CLOSE REPORT-FILE.                                           00002640
002650 790-EXIT.                                                        00002650
002660     EXIT.                                                        00002660
002670                                                                  00002670
002680 800-PRINT-HEADER.                                                00002680
002690     MOVE CURRENT-YY     TO RPT-YY.                               00002690
002700     MOVE CURRENT-MONTH-R TO RPT-MM.                              00002700
002710     MOVE CURRENT-DAY-R  TO RPT-DD.                               00002710
002720     MOVE '1'                 TO WS-MASK-FUNCTION.                00002720
002730     MOVE PARAM-ACCT-NUMBER   TO WS-MASK-INPUT.                   00002730
002740     CALL 'STB8' USING WS-MASK-FUNCTION,                          00002740
002750                        WS-MASK-INPUT,                            00002750
002760                        WS-MASK-OUTPUT.                           00002760
002770     MOVE WS-MASK-OUTPUT      TO RPT-ACCT-MASKED.                 00002770
002780     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00002780
002790 800-EXIT.                                                        00002790
002800     EXIT.                                                        00002800
002810                                                                  00002810
002820 850-PRINT-TOTALS.                                                00002820
002830     MOVE WS-TRAN-COUNT       TO RPT-TRAN-COUNT.                  00002830
002840     WRITE REPORT-RECORD FROM RPT-STATS1 AFTER 2.                 00002840
002850     MOVE WS-TOTAL-DEPOSITS    TO RPT-DEPOSITS.                   00002850
002860     WRITE REPORT-RECORD FROM RPT-STATS2 AFTER 1.                 00002860
002870     MOVE WS-TOTAL-WITHDRAWALS TO RPT-WITHDRAWALS.                00002870
002880     WRITE REPORT-RECORD FROM RPT-STATS3 AFTER 1.                 00002880
002890     MOVE WS-NET-CASH-FLOW     TO RPT-NET-FLOW.                   00002890
002900     WRITE REPORT-RECORD FROM RPT-STATS4 AFTER 1.                 00002900
002910 850-EXIT.                                                        00002910
002920     EXIT.                                                        00002920
002930                                                                  00002930
002940 900-PRINT-MOVEMENTS.                                             00002940
002950     IF WS-RING-COUNT = 0                                         00002950
002960         GO TO 900-EXIT                                           00002960
002970     END-IF.                                                      00002970
002980     IF WS-RING-COUNT < 10                                        00002980
002990         MOVE 1 TO RING-START-IDX                                 00002990
003000     ELSE                                                         00003000
003010         MOVE WS-RING-NEXT TO RING-START-IDX                      00003010
003020     END-IF.                                                      00003020
003030     MOVE RING-START-IDX TO RING-PRINT-IDX.                       00003030
003040     MOVE 0 TO RING-IDX.                                          00003040
003050     PERFORM 910-PRINT-ONE-MOVEMENT THRU 910-EXIT                 00003050
003060         UNTIL RING-IDX = WS-RING-COUNT.                          00003060
003070 900-EXIT.                                                        00003070
003080     EXIT.                                                        00003080
003090                                                                  00003090
003100 910-PRINT-ONE-MOVEMENT.                                          00003100
003110     MOVE RING-TYPE(RING-PRINT-IDX)      TO RPT-MOVE-TYPE.        00003110
003120     MOVE RING-AMOUNT(RING-PRINT-IDX)    TO RPT-MOVE-AMOUNT.      00003120
003130     MOVE RING-BALANCE-AFTER(RING-PRINT-IDX)                      00003130
003140                                          TO RPT-MOVE-BALANCE.    00003140
003150     MOVE RING-DESCRIPTION(RING-PRINT-IDX)                        00003150
003160                                          TO RPT-MOVE-DESC.       00003160
003170     WRITE REPORT-RECORD FROM RPT-MOVEMENT-LINE AFTER 1.          00003170
003180     ADD +1 TO RING-IDX.                                          00003180
003190     ADD +1 TO RING-PRINT-IDX.                                    00003190
003200     IF RING-PRINT-IDX > 10                                       00003200
003210         MOVE 1 TO RING-PRINT-IDX                                 00003210
003220     END-IF.                                                      00003220
003230 910-EXIT.                                                        00003230
003240     EXIT.                                                        00003240
