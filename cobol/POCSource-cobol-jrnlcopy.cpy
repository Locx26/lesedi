000100***************************************************************** 00000100
000110* JRNLCOPY                                                      * 00000110
000120* JOURNAL / AUDIT RECORD LAYOUT - SECURETRUST BANKING SYSTEM    * 00000120
000130*                                                                *00000130
000140* FIXED 70 BYTE RECORD.  APPENDED IN POSTING ORDER BY EVERY     * 00000140
000150* BATCH RUN THAT MOVES MONEY.  REPLACE :TAG: AS FOR CUSTCOPY.   * 00000150
000160*     COPY JRNLCOPY REPLACING ==:TAG:== BY ==JRN==.             * 00000160
000170*                                                                *00000170
000180*  MAINT HISTORY                                                * 00000180
000190*    1996-07-09 WLT  ORIGINAL JOURNAL LAYOUT (DEPOSIT/WITHDRAW) * 00000190
000200*    2001-09-05 WLT  ADDED TO/TI TRANSFER-LEG JOURNAL TYPES     * 00000200
000210*    2010-05-20 RNM  ADDED IN/FE INTEREST AND FEE JOURNAL TYPES * 00000210
000220***************************************************************** 00000220
000230 01  :TAG:-REC.                                                   00000230
000240     05  :TAG:-ACCT-NUMBER          PIC X(10).                    00000240
000250     05  :TAG:-TYPE                 PIC X(02).                    00000250
000260         88  :TAG:-IS-DEPOSIT       VALUE 'DP'.                   00000260
000270         88  :TAG:-IS-WITHDRAWAL    VALUE 'WD'.                   00000270
000280         88  :TAG:-IS-TRANSFER-OUT  VALUE 'TO'.                   00000280
000290         88  :TAG:-IS-TRANSFER-IN   VALUE 'TI'.                   00000290
000300         88  :TAG:-IS-INTEREST      VALUE 'IN'.                   00000300
000310         88  :TAG:-IS-FEE           VALUE 'FE'.                   00000310
000320     05  :TAG:-AMOUNT               PIC S9(13)V99 COMP-3.         00000320
000330     05  :TAG:-BALANCE-AFTER        PIC S9(13)V99 COMP-3.         00000330
000340     05  :TAG:-DATE                 PIC 9(08).                    00000340
000350     05  :TAG:-DATE-R REDEFINES                                   00000350
000360         :TAG:-DATE.                                              00000360
000370         10  :TAG:-DATE-YYYY        PIC 9(04).                    00000370
000380         10  :TAG:-DATE-MM          PIC 9(02).                    00000380
000390         10  :TAG:-DATE-DD          PIC 9(02).                    00000390
000400     05  :TAG:-DESCRIPTION          PIC X(30).                    00000400
000410     05  FILLER                     PIC X(04).                    00000410
