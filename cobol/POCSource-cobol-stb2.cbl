000100***************************************************************** 00000100
000110* LICENSED MATERIALS - PROPERTY OF SECURETRUST BANKING          * 00000110
000120* ALL RIGHTS RESERVED                                           * 00000120
000130***************************************************************** 00000130
000140* PROGRAM:  STB2                                                * 00000140
000150*                                                                *00000150
000160* AUTHOR :  DOUG STOUT                                          * 00000160
000170*                                                                *00000170
000180* MONTH-END BULK INTEREST RUN.  READS THE ACCOUNT MASTER        * 00000180
000190* SEQUENTIALLY, LOOKS UP EACH OWNER IN THE CUSTOMER MASTER      * 00000190
000200* (LOADED TO A TABLE KEYED BY CUST-ID) TO GET INDIVIDUAL/        *00000200
000210* COMPANY RATE CLASS, APPLIES THE RATE FOR THE PRODUCT, POSTS   * 00000210
000220* AN IN JOURNAL ENTRY AND REWRITES THE MASTER.  CHEQUE ACCOUNTS * 00000220
000230* EARN NOTHING AND ARE PASSED THROUGH UNCHANGED.                * 00000230
000240***************************************************************** 00000240
000250*  MAINT HISTORY                                                * 00000250
000260*    1994-02-11 DJS  ORIGINAL - FLAT RATE, NO COMPANY CLASS     * CR1187  
000270*    1996-07-09 WLT  SPLIT INDIVIDUAL/COMPANY RATE, INVESTMENT  * CR1305  
000280*    1999-01-14 DJS  Y2K - CENTURY WINDOW ON JOURNAL DATE STAMP * CR1560  
000290*    2010-05-20 RNM  IN JOURNAL TYPE REPLACES OLD 'INT' TAG     * CR3015  
000300***************************************************************** 00000300
000310 IDENTIFICATION DIVISION.                                         00000310
000320 PROGRAM-ID.     STB2.                                            00000320
000330 AUTHOR.         DOUG STOUT.                                      00000330
000340 INSTALLATION.   SECURETRUST BANKING - BATCH SYSTEMS GROUP.       00000340
000350 DATE-WRITTEN.   1994-02-11.                                      00000350
000360 DATE-COMPILED.                                                   00000360
000370 SECURITY.       SECURETRUST INTERNAL USE ONLY.                   00000370
000380 ENVIRONMENT DIVISION.                                            00000380
000390 CONFIGURATION SECTION.                                           00000390
000400 SOURCE-COMPUTER.   IBM-370.                                      00000400
000410 OBJECT-COMPUTER.   IBM-370.                                      00000410
000420 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00000420
000430 INPUT-OUTPUT SECTION.                                            00000430
000440 FILE-CONTROL.                                                    00000440
000450                                                                  00000450
000460     SELECT CUSTOMER-FILE    ASSIGN TO CUSTFILE                   00000460
000470         ACCESS IS SEQUENTIAL                                     00000470
000480         FILE STATUS  IS  WS-CUSTFILE-STATUS.                     00000480
000490                                                                  00000490
000500     SELECT ACCOUNT-FILE     ASSIGN TO ACCTFILE                   00000500
000510         ACCESS IS SEQUENTIAL                                     00000510
000520         FILE STATUS  IS  WS-ACCTFILE-STATUS.                     00000520
000530                                                                  00000530
000540     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                    00000540
000550         ACCESS IS SEQUENTIAL                                     00000550
000560         FILE STATUS  IS  WS-ACCTOUT-STATUS.                      00000560
000570                                                                  00000570
000580     SELECT JOURNAL-FILE     ASSIGN TO JRNLFILE                   00000580
000590         ACCESS IS SEQUENTIAL                                     00000590
000600         FILE STATUS  IS  WS-JRNLFILE-STATUS.                     00000600
000610                                                                  00000610
000620     SELECT REPORT-FILE      ASSIGN TO INTRPT                     00000620
000630         ACCESS IS SEQUENTIAL                                     00000630
000640         FILE STATUS  IS  WS-REPORT-STATUS.                       00000640
000650                                                                  00000650
000660***************************************************************** 00000660
000670 DATA DIVISION.                                                   00000670
000680 FILE SECTION.                                                    00000680
000690                                                                  00000690
000700 FD  CUSTOMER-FILE                                                00000700
000710     RECORDING MODE IS F.                                         00000710
000720 COPY CUSTCOPY REPLACING ==:LEV:== BY ==01==,                     00000720
000730      ==:TAG:== BY ==CUST-FD==.                                   00000730
000740                                                                  00000740
000750 FD  ACCOUNT-FILE                                                 00000750
000760     RECORDING MODE IS F.                                         00000760
000770 COPY ACCTCOPY REPLACING ==:LEV:== BY ==01==,                     00000770
000780      ==:TAG:== BY ==ACCT-FD==.                                   00000780
000790                                                                  00000790
000800 FD  ACCOUNT-FILE-OUT                                             00000800
000810     RECORDING MODE IS F.                                         00000810
000820 COPY ACCTCOPY REPLACING ==:LEV:== BY ==01==,                     00000820
000830      ==:TAG:== BY ==ACCTOUT-FD==.                                00000830
000840                                                                  00000840
000850 FD  JOURNAL-FILE                                                 00000850
000860     RECORDING MODE IS F.                                         00000860
000870 COPY JRNLCOPY REPLACING ==:TAG:== BY ==JRNL-FD==.                00000870
000880                                                                  00000880
000890 FD  REPORT-FILE                                                  00000890
000900     RECORDING MODE IS F.                                         00000900
000910 01  REPORT-RECORD              PIC X(132).                       00000910
000920                                                                  00000920
000930***************************************************************** 00000930
000940 WORKING-STORAGE SECTION.                                         00000940
000950***************************************************************** 00000950
000960*                                                                 00000960
000970 01  SYSTEM-DATE-AND-TIME.                                        00000970
000980     05  CURRENT-DATE.                                            00000980
000990         10  CURRENT-YEAR            PIC 9(4).                    00000990
001000         10  CURRENT-MONTH           PIC 9(2).                    00001000
001010         10  CURRENT-DAY             PIC 9(2).                    00001010
001020     05  CURRENT-DATE-ALT REDEFINES                               00001020
001030         CURRENT-DATE.                                            00001030
001040         10  CURRENT-CENTURY         PIC 9(2).                    00001040
001050         10  CURRENT-YY              PIC 9(2).                    00001050
001060         10  CURRENT-MONTH-R         PIC 9(2).                    00001060
001070         10  CURRENT-DAY-R           PIC 9(2).                    00001070
001080     05  FILLER                  PIC X(01) VALUE SPACE.           00001080
001090*                                                                 00001090
001100 01  WS-FIELDS.                                                   00001100
001110     05  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.          00001110
001120     05  WS-ACCTFILE-STATUS      PIC X(2)  VALUE SPACES.          00001120
001130     05  WS-ACCTOUT-STATUS       PIC X(2)  VALUE SPACES.          00001130
001140     05  WS-JRNLFILE-STATUS      PIC X(2)  VALUE SPACES.          00001140
001150     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00001150
001160     05  WS-CUST-FOUND-SW        PIC X     VALUE 'N'.             00001160
001170         88  WS-CUST-WAS-FOUND    VALUE 'Y'.                      00001170
001180     05  FILLER                  PIC X(01) VALUE SPACE.           00001180
001190*                                                                 00001190
001200 01  CUSTOMER-TABLE.                                              00001200
001210     05  TBL-CUST-COUNT          PIC S9(4) COMP VALUE +0.         00001210
001220     05  TBL-CUST-ENTRY OCCURS 0 TO 5000 TIMES                    00001220
001230             DEPENDING ON TBL-CUST-COUNT                          00001230
001240             ASCENDING KEY IS TBL-CUST-ID                         00001240
001250             INDEXED BY CUST-IDX.                                 00001250
001260     COPY CUSTCOPY REPLACING ==:LEV:== BY ==05==,                 00001260
001270          ==:TAG:== BY ==TBL-CUST==.                              00001270
001280     05  FILLER                  PIC X(01) VALUE SPACE.           00001280
001290*                                                                 00001290
001300 01  WORK-SUBSCRIPTS.                                             00001300
001310     05  CUST-FOUND-IDX          PIC S9(4) COMP VALUE +0.         00001310
001320     05  I                       PIC S9(4) COMP VALUE +0.         00001320
001330     05  FILLER                  PIC X(01) VALUE SPACE.           00001330
001340*                                                                 00001340
001350 01  WS-INTEREST-WORK.                                            00001350
001360     05  WS-RATE                 PIC V999       VALUE 0.          00001360
001370     05  WS-INTEREST-AMT         PIC S9(13)V99 COMP-3 VALUE 0.    00001370
001380     05  WS-NEW-BALANCE          PIC S9(13)V99 COMP-3 VALUE 0.    00001380
001390     05  FILLER                  PIC X(01) VALUE SPACE.           00001390
001400*                                                                 00001400
001410 01  WS-INTEREST-WORK-DISP REDEFINES                              00001410
001420     WS-INTEREST-WORK.                                            00001420
001430     05  WS-RATE-D               PIC 999.                         00001430
001440     05  FILLER                  PIC X(17).                       00001440
001450*                                                                 00001450
001460 01  REPORT-TOTALS.                                               00001460
001470     05  WS-ACCOUNTS-PROCESSED   PIC S9(7) COMP VALUE +0.         00001470
001480     05  WS-TOTAL-ACCOUNTS       PIC S9(7) COMP VALUE +0.         00001480
001490     05  WS-TOTAL-INTEREST       PIC S9(13)V99 COMP-3 VALUE 0.    00001490
001500     05  FILLER                  PIC X(01) VALUE SPACE.           00001500
001510*                                                                 00001510
001520 01  REPORT-TOTALS-DISP REDEFINES                                 00001520
001530     REPORT-TOTALS.                                               00001530
001540     05  WS-ACCOUNTS-PROCESSED-D PIC 9(7).                        00001540
001550     05  WS-TOTAL-ACCOUNTS-D     PIC 9(7).                        00001550
001560     05  FILLER                  PIC X(15).                       00001560
001570*                                                                 00001570
001580*        *******************                                      00001580
001590*            report lines                                         00001590
001600*        *******************                                      00001600
001610 01  RPT-HEADER1.                                                 00001610
001620     05  FILLER                     PIC X(40)                     00001620
001630               VALUE 'MONTH-END INTEREST RUN             DATE: '. 00001630
001640     05  RPT-MM                     PIC 99.                       00001640
001650     05  FILLER                     PIC X     VALUE '/'.          00001650
001660     05  RPT-DD                     PIC 99.                       00001660
001670     05  FILLER                     PIC X     VALUE '/'.          00001670
001680     05  RPT-YY                     PIC 99.                       00001680
001690     05  FILLER                     PIC X(79) VALUE SPACES.       00001690
001700 01  RPT-STATS1.                                                  00001700
001710     05  FILLER                     PIC X(21)                     00001710
001720                    VALUE 'ACCOUNTS PROCESSED: '.                 00001720
001730     05  RPT-PROCESSED              PIC ZZ9.                      00001730
001740     05  FILLER                     PIC X(108) VALUE SPACES.      00001740
001750 01  RPT-STATS2.                                                  00001750
001760     05  FILLER                     PIC X(25)                     00001760
001770                    VALUE 'TOTAL INTEREST APPLIED: '.             00001770
001780     05  FILLER                     PIC X(04) VALUE 'BWP '.       00001780
001790     05  RPT-INTEREST               PIC Z,ZZZ,ZZ9.99.             00001790
001800     05  FILLER                     PIC X(92) VALUE SPACES.       00001800
001810 01  RPT-STATS3.                                                  00001810
001820     05  FILLER                     PIC X(16)                     00001820
001830                    VALUE 'TOTAL ACCOUNTS: '.                     00001830
001840     05  RPT-TOTAL-ACCTS            PIC ZZ9.                      00001840
001850     05  FILLER                     PIC X(113) VALUE SPACES.      00001850
001860*                                                                 00001860
001870***************************************************************** 00001870
001880 PROCEDURE DIVISION.                                              00001880
001890***************************************************************** 00001890
001900                                                                  00001900
001910 000-MAIN.                                                        00001910
001920     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00001920
001930     DISPLAY 'STB2 STARTED DATE = ' CURRENT-MONTH '/'             00001930
001940            CURRENT-DAY '/' CURRENT-YEAR.                         00001940
001950                                                                  00001950
001960     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00001960
001970     PERFORM 710-LOAD-CUSTOMER-TABLE THRU 710-EXIT.               00001970
001980                                                                  00001980
001990     PERFORM 100-PROCESS-ONE-ACCOUNT THRU 100-EXIT                00001990
002000         UNTIL WS-ACCTFILE-STATUS = '10'.                         00002000
002010                                                                  00002010
002020     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00002020
002030     PERFORM 850-REPORT-INTEREST-STATS THRU 850-EXIT.             00002030
002040                                                                  00002040
002050     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00002050
002060     GOBACK.                                                      00002060
002070                                                                  00002070
002080 100-PROCESS-ONE-ACCOUNT.                                         00002080
002090     PERFORM 720-READ-ACCOUNT-FILE THRU 720-EXIT.                 00002090
002100     IF WS-ACCTFILE-STATUS NOT = '10'                             00002100
002110         ADD +1 TO WS-TOTAL-ACCOUNTS                              00002110
002120         MOVE ACCT-FD-REC TO ACCTOUT-FD-REC                       00002120
002130         IF ACCT-FD-IS-ACTIVE                                     00002130
002140             PERFORM 200-APPLY-INTEREST THRU 200-EXIT             00002140
002150         END-IF                                                   00002150
002160         WRITE ACCTOUT-FD-REC                                     00002160
002170     END-IF.                                                      00002170
002180 100-EXIT.                                                        00002180
002190     EXIT.                                                        00002190
002200                                                                  00002200
002210 200-APPLY-INTEREST.                                              00002210
002220     MOVE 0 TO WS-RATE.                                           00002220
002230     PERFORM 210-LOOKUP-CUSTOMER THRU 210-EXIT.                   00002230
002240                                                                  00002240
002250     EVALUATE TRUE                                                00002250
002260         WHEN ACCT-FD-IS-SAVINGS AND WS-CUST-WAS-FOUND            00002260
002270                      AND TBL-CUST-TYPE(CUST-FOUND-IDX) = 'C'     00002270
002280             MOVE .075 TO WS-RATE                                 00002280
002290         WHEN ACCT-FD-IS-SAVINGS                                  00002290
002300             MOVE .025 TO WS-RATE                                 00002300
002310         WHEN ACCT-FD-IS-INVESTMENT                               00002310
002320             MOVE .05 TO WS-RATE                                  00002320
002330         WHEN OTHER                                               00002330
002340             MOVE 0 TO WS-RATE                                    00002340
002350     END-EVALUATE.                                                00002350
002360                                                                  00002360
002370     IF WS-RATE > 0                                               00002370
002380         COMPUTE WS-INTEREST-AMT ROUNDED =                        00002380
002390             ACCT-FD-BALANCE * WS-RATE                            00002390
002400         IF WS-INTEREST-AMT > 0                                   00002400
002410             ADD WS-INTEREST-AMT TO ACCTOUT-FD-BALANCE            00002410
002420             ADD WS-INTEREST-AMT TO WS-TOTAL-INTEREST             00002420
002430             ADD +1 TO WS-ACCOUNTS-PROCESSED                      00002430
002440             PERFORM 600-WRITE-INTEREST-JRNL THRU 600-EXIT        00002440
002450         END-IF                                                   00002450
002460     END-IF.                                                      00002460
002470 200-EXIT.                                                        00002470
002480     EXIT.                                                        00002480
002490                                                                  00002490
002500 210-LOOKUP-CUSTOMER.                                             00002500
002510     MOVE 'N' TO WS-CUST-FOUND-SW.                                00002510
002520     MOVE 0 TO CUST-FOUND-IDX.                                    00002520
002530     IF TBL-CUST-COUNT > 0                                        00002530
002540         SET CUST-IDX TO 1                                        00002540
002550         SEARCH ALL TBL-CUST-ENTRY                                00002550
002560             WHEN TBL-CUST-ID(CUST-IDX) = ACCT-FD-CUST-ID         00002560
002570                 SET CUST-FOUND-IDX TO CUST-IDX                   00002570
002580                 MOVE 'Y' TO WS-CUST-FOUND-SW                     00002580
002590         END-SEARCH                                               00002590
002600     END-IF.                                                      00002600
002610 210-EXIT.                                                        00002610
002620     EXIT.                                                        00002620
002630                                                                  00002630
002640 600-WRITE-INTEREST-JRNL.                                         00002640
002650     MOVE ACCT-FD-NUMBER        TO JRNL-FD-ACCT-NUMBER.           00002650
002660     MOVE 'IN'                  TO JRNL-FD-TYPE.                  00002660
002670     MOVE WS-INTEREST-AMT       TO JRNL-FD-AMOUNT.                00002670
002680     MOVE ACCTOUT-FD-BALANCE    TO JRNL-FD-BALANCE-AFTER.         00002680
002690     MOVE CURRENT-DATE          TO JRNL-FD-DATE.                  00002690
002700     MOVE 'MONTHLY INTEREST'    TO JRNL-FD-DESCRIPTION.           00002700
002710     WRITE JRNL-FD-REC.                                           00002710
002720 600-EXIT.                                                        00002720
002730     EXIT.                                                        00002730
002740                                                                  00002740
002750 700-OPEN-FILES.                                                  00002750
002760     OPEN INPUT    CUSTOMER-FILE                                  00002760
002770                   ACCOUNT-FILE                                   00002770
002780          OUTPUT   ACCOUNT-FILE-OUT                               00002780
002790                   JOURNAL-FILE                                   00002790
002800                   REPORT-FILE.                                   00002800
002810     IF WS-CUSTFILE-STATUS NOT = '00' OR                          00002810
002820        WS-ACCTFILE-STATUS NOT = '00'                             00002820
002830         DISPLAY 'ERROR OPENING MASTER FILES - TERMINATING'       00002830
002840         MOVE 16 TO RETURN-CODE                                   00002840
002850         MOVE '10' TO WS-ACCTFILE-STATUS                          00002850
002860     END-IF.                                                      00002860
002870 700-EXIT.                                                        00002870
002880     EXIT.                                                        00002880
002890                                                                  00002890
002900 710-LOAD-CUSTOMER-TABLE.                                         00002900
002910     MOVE 0 TO TBL-CUST-COUNT.                                    00002910
002920     PERFORM 711-LOAD-ONE-CUSTOMER THRU 711-EXIT                  00002920
002930         UNTIL WS-CUSTFILE-STATUS = '10'.                         00002930
002940 710-EXIT.                                                        00002940
002950     EXIT.                                                        00002950
002960                                                                  00002960
002970 711-LOAD-ONE-CUSTOMER.                                           00002970
002980     READ CUSTOMER-FILE                                           00002980
002990         AT END MOVE '10' TO WS-CUSTFILE-STATUS.                  00002990
003000     IF WS-CUSTFILE-STATUS = '00'                                 00003000
003010         ADD +1 TO TBL-CUST-COUNT                                 00003010
003020         MOVE CUST-FD-REC TO TBL-CUST-ENTRY(TBL-CUST-COUNT)       00003020
003030     END-IF.                                                      00003030
003040 711-EXIT.                                                        00003040
003050     EXIT.                                                        00003050
003060                                                                  00003060
003070 720-READ-ACCOUNT-FILE.                                           00003070
003080     READ ACCOUNT-FILE                                            00003080
003090         AT END MOVE '10' TO WS-ACCTFILE-STATUS.                  00003090
003100 720-EXIT.                                                        00003100
003110     EXIT.                                                        00003110
003120                                                                  00003120
003130 790-CLOSE-FILES.                                                 00003130
003140     CLOSE CUSTOMER-FILE.                                         00003140
003150     CLOSE ACCOUNT-FILE.                                          00003150
003160     CLOSE ACCOUNT-FILE-OUT.                                      00003160
003170     CLOSE JOURNAL-FILE.                                          00003170
003180     CLOSE REPORT-FILE.                                           00003180
003190 790-EXIT.                                                        00003190
003200     EXIT.                                                        00003200
003210                                                                  00003210
003220 800-INIT-REPORT.                                                 00003220
003230     MOVE CURRENT-YY     TO RPT-YY.                               00003230
003240     MOVE CURRENT-MONTH-R TO RPT-MM.                              00003240
003250     MOVE CURRENT-DAY-R  TO RPT-DD.                               00003250
003260     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00003260
003270 800-EXIT.                                                        00003270
003280     EXIT.                                                        00003280
003290                                                                  00003290
003300 850-REPORT-INTEREST-STATS.                                       00003300
003310     MOVE WS-ACCOUNTS-PROCESSED TO RPT-PROCESSED.                 00003310
003320     WRITE REPORT-RECORD FROM RPT-STATS1 AFTER 2.                 00003320
003330     MOVE WS-TOTAL-INTEREST     TO RPT-INTEREST.                  00003330
003340     WRITE REPORT-RECORD FROM RPT-STATS2 AFTER 1.                 00003340
003350     MOVE WS-TOTAL-ACCOUNTS     TO RPT-TOTAL-ACCTS.               00003350
003360     WRITE REPORT-RECORD FROM RPT-STATS3 AFTER 1.                 00003360
003370 850-EXIT.                                                        00003370
003380     EXIT.                                                        00003380
