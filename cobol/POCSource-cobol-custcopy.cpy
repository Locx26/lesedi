000100***************************************************************** 00000100
000110* CUSTCOPY                                                     *  00000110
000120* CUSTOMER MASTER RECORD LAYOUT - SECURETRUST BANKING SYSTEM    * 00000120
000130*                                                                *00000130
000140* FIXED 220 BYTE RECORD.  ONE ENTRY PER CUSTOMER, INDIVIDUAL OR * 00000140
000150* COMPANY.  REPLACE :TAG: WITH THE CALLER'S PREFIX AND :LEV:    * 00000150
000160* WITH THE LEVEL NUMBER THE RECORD IS TO APPEAR AT, E.G.        * 00000160
000170*     COPY CUSTCOPY REPLACING ==:LEV:== BY ==01==,              * 00000170
000180*          ==:TAG:== BY ==CUST==.                                *00000180
000190*     COPY CUSTCOPY REPLACING ==:LEV:== BY ==05==,              * 00000190
000200*          ==:TAG:== BY ==TBL-CUST==.                            *00000200
000210*                                                                *00000210
000220*  MAINT HISTORY                                                * 00000220
000230*    1991-04-02 DJS  ORIGINAL CUSTOMER LAYOUT                   * 00000230
000240*    2004-11-18 RNM  ADDED CUST-EMAIL FOR ONLINE BANKING PROJ   * 00000240
000250*    2006-03-30 RNM  PARAMETERIZED LEVEL NO. SO BOOKING TABLE   * 00000250
000260*                     LOADS CAN COPY THIS AT THE 05 LEVEL       * 00000260
000270***************************************************************** 00000270
000280 :LEV:  :TAG:-REC.                                                00000280
000290     05  :TAG:-ID                   PIC X(10).                    00000290
000300     05  :TAG:-FIRST-NAME           PIC X(30).                    00000300
000310     05  :TAG:-SURNAME              PIC X(30).                    00000310
000320     05  :TAG:-COMPANY-NAME         PIC X(40).                    00000320
000330     05  :TAG:-ADDRESS              PIC X(60).                    00000330
000340     05  :TAG:-PHONE                PIC X(08).                    00000340
000350     05  :TAG:-EMAIL                PIC X(40).                    00000350
000360     05  :TAG:-TYPE                PIC X(01).                     00000360
000370         88  :TAG:-IS-INDIVIDUAL    VALUE 'I'.                    00000370
000380         88  :TAG:-IS-COMPANY       VALUE 'C'.                    00000380
000390     05  FILLER                     PIC X(01).                    00000390
