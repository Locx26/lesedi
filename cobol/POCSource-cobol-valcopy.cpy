000100***************************************************************** 00000100
000110* VALCOPY                                                       * 00000110
000120* FIELD VALIDATION RESULT - SECURETRUST BANKING SYSTEM          * 00000120
000130*                                                                *00000130
000140* RETURNED BY STB5 ON EVERY CALL.  VAL-FLAG TELLS THE CALLER    * 00000140
000150* WHETHER TO TRUST THE FIELD; VAL-MESSAGE IS PRINTED AS-IS ON   * 00000150
000160* REJECT LISTINGS WHEN VAL-FLAG IS 'N'.                         * 00000160
000170*                                                                *00000170
000180*  MAINT HISTORY                                                * 00000180
000190*    2006-03-30 RNM  ORIGINAL VALIDATION RESULT LAYOUT          * 00000190
000200***************************************************************** 00000200
000210 01  VAL-RESULT.                                                  00000210
000220     05  VAL-FLAG                   PIC X(01).                    00000220
000230         88  VAL-IS-VALID            VALUE 'Y'.                   00000230
000240         88  VAL-IS-INVALID          VALUE 'N'.                   00000240
000250     05  VAL-MESSAGE                PIC X(60).                    00000250
000260     05  FILLER                     PIC X(03).                    00000260
