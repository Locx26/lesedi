000100***************************************************************** 00000100
000110* TRANREC                                                       * 00000110
000120* DAILY TRANSACTION REQUEST LAYOUT - SECURETRUST BANKING SYSTEM * 00000120
000130*                                                                *00000130
000140* FIXED 60 BYTE RECORD.  ARRIVES IN REQUEST ORDER, NOT SORTED   * 00000140
000150* BY ACCOUNT.  ONE RECORD PER DEPOSIT / WITHDRAWAL / TRANSFER.  * 00000150
000160*                                                                *00000160
000170*  MAINT HISTORY                                                * 00000170
000180*    1994-02-11 DJS  ORIGINAL TRANSACTION LAYOUT                * 00000180
000190*    2001-09-05 WLT  ADDED TRANSFER REQUEST TYPE AND TO-ACCT    * 00000190
000200***************************************************************** 00000200
000210 01  TRAN-REC.                                                    00000210
000220     05  REQ-TYPE                   PIC X(01).                    00000220
000230         88  REQ-IS-DEPOSIT          VALUE 'D'.                   00000230
000240         88  REQ-IS-WITHDRAWAL       VALUE 'W'.                   00000240
000250         88  REQ-IS-TRANSFER         VALUE 'T'.                   00000250
000260     05  REQ-ACCT-NUMBER             PIC X(10).                   00000260
000270     05  REQ-TO-ACCT                 PIC X(10).                   00000270
000280     05  REQ-AMOUNT                  PIC S9(13)V99 COMP-3.        00000280
000290     05  REQ-DESCRIPTION             PIC X(30).                   00000290
000300     05  FILLER                      PIC X(01).                   00000300
