000100***************************************************************** 00000100
000110* LICENSED MATERIALS - PROPERTY OF SECURETRUST BANKING          * 00000110
000120* ALL RIGHTS RESERVED                                           * 00000120
000130***************************************************************** 00000130
000140* PROGRAM:  STB1                                                * 00000140
000150*                                                                *00000150
000160* AUTHOR :  DOUG STOUT                                          * 00000160
000170*                                                                *00000170
000180* READS THE DAILY TRANSACTION REQUEST FILE AND POSTS EACH       * 00000180
000190* DEPOSIT, WITHDRAWAL OR TRANSFER AGAINST THE ACCOUNT MASTER,   * 00000190
000200* WHICH IS LOADED ENTIRELY INTO A WORKING-STORAGE TABLE AND     * 00000200
000210* SEARCHED BY BINARY SEARCH - THE MASTER IS SMALL ENOUGH TO     * 00000210
000220* HOLD IN MEMORY FOR A FULL RUN.                                * 00000220
000230*                                                                *00000230
000240* A GOOD CASE FOR DEBUGGING LAB - INDEED.                       * 00000240
000250***************************************************************** 00000250
000260*  MAINT HISTORY                                                * 00000260
000270*    1994-02-11 DJS  ORIGINAL - DEPOSITS AND WITHDRAWALS ONLY   * 00000270
000280*    1996-07-09 WLT  ADDED TRANSFER REQUEST TYPE (TO/TI LEGS)   * CR1187  
000290*    1997-03-21 DJS  SAVINGS WITHDRAWAL REJECTED PER NEW RULE   * CR1203  
000300*    1999-01-14 DJS  Y2K - JRN-DATE NOW 4-DIGIT YEAR THROUGHOUT  *CR1560  
000310*    2001-09-05 WLT  REJECTS LISTING SHOWS MASKED ACCT NUMBER   * CR1844  
000320*    2006-03-30 RNM  SWITCHED ACCOUNT LOOKUP TO TABLE/BINARY    * CR2290  
000330*                     SEARCH - SEQUENTIAL MATCH COULD NOT COPE  * 00000330
000340*                     WITH A TRANSFER TOUCHING THE SAME ACCOUNT * 00000340
000350*                     TWICE IN ONE RUN                          * 00000350
000360*    2012-11-02 RNM  CALL STB8 FOR THE MASKED REJECT ACCT NO.   * CR3102  
000370***************************************************************** 00000370
000380 IDENTIFICATION DIVISION.                                         00000380
000390 PROGRAM-ID.     STB1.                                            00000390
000400 AUTHOR.         DOUG STOUT.                                      00000400
000410 INSTALLATION.   SECURETRUST BANKING - BATCH SYSTEMS GROUP.       00000410
000420 DATE-WRITTEN.   1994-02-11.                                      00000420
000430 DATE-COMPILED.                                                   00000430
000440 SECURITY.       SECURETRUST INTERNAL USE ONLY.                   00000440
000450 ENVIRONMENT DIVISION.                                            00000450
000460 CONFIGURATION SECTION.                                           00000460
000470 SOURCE-COMPUTER.   IBM-370.                                      00000470
000480 OBJECT-COMPUTER.   IBM-370.                                      00000480
000490 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00000490
000500 INPUT-OUTPUT SECTION.                                            00000500
000510 FILE-CONTROL.                                                    00000510
000520                                                                  00000520
000530     SELECT ACCOUNT-FILE   ASSIGN TO ACCTFILE                     00000530
000540         ACCESS IS SEQUENTIAL                                     00000540
000550         FILE STATUS  IS  WS-ACCTFILE-STATUS.                     00000550
000560                                                                  00000560
000570     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                    00000570
000580         ACCESS IS SEQUENTIAL                                     00000580
000590         FILE STATUS  IS  WS-ACCTOUT-STATUS.                      00000590
000600                                                                  00000600
000610     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00000610
000620         ACCESS IS SEQUENTIAL                                     00000620
000630         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00000630
000640                                                                  00000640
000650     SELECT JOURNAL-FILE    ASSIGN TO JRNLFILE                    00000650
000660         ACCESS IS SEQUENTIAL                                     00000660
000670         FILE STATUS  IS  WS-JRNLFILE-STATUS.                     00000670
000680                                                                  00000680
000690     SELECT REPORT-FILE     ASSIGN TO TRANRPT                     00000690
000700         ACCESS IS SEQUENTIAL                                     00000700
000710         FILE STATUS  IS  WS-REPORT-STATUS.                       00000710
000720                                                                  00000720
000730***************************************************************** 00000730
000740 DATA DIVISION.                                                   00000740
000750 FILE SECTION.                                                    00000750
000760                                                                  00000760
000770 FD  ACCOUNT-FILE                                                 00000770
000780     RECORDING MODE IS F                                          00000780
000790     BLOCK CONTAINS 0 RECORDS.                                    00000790
000800 COPY ACCTCOPY REPLACING ==:LEV:== BY ==01==,                     00000800
000810      ==:TAG:== BY ==ACCT-FD==.                                   00000810
000820                                                                  00000820
000830 FD  ACCOUNT-FILE-OUT                                             00000830
000840     RECORDING MODE IS F                                          00000840
000850     BLOCK CONTAINS 0 RECORDS.                                    00000850
000860 COPY ACCTCOPY REPLACING ==:LEV:== BY ==01==,                     00000860
000870      ==:TAG:== BY ==ACCTOUT-FD==.                                00000870
000880                                                                  00000880
000890 FD  TRANSACTION-FILE                                             00000890
000900     RECORDING MODE IS F.                                         00000900
000910 COPY TRANREC.                                                    00000910
000920                                                                  00000920
000930 FD  JOURNAL-FILE                                                 00000930
000940     RECORDING MODE IS F.                                         00000940
000950 COPY JRNLCOPY REPLACING ==:TAG:== BY ==JRNL-FD==.                00000950
000960                                                                  00000960
000970 FD  REPORT-FILE                                                  00000970
000980     RECORDING MODE IS F.                                         00000980
000990 01  REPORT-RECORD              PIC X(132).                       00000990
001000                                                                  00001000
001010***************************************************************** 00001010
001020 WORKING-STORAGE SECTION.                                         00001020
001030***************************************************************** 00001030
001040*                                                                 00001040
001050 01  SYSTEM-DATE-AND-TIME.                                        00001050
001060     05  CURRENT-DATE.                                            00001060
001070         10  CURRENT-YEAR            PIC 9(4).                    00001070
001080         10  CURRENT-MONTH           PIC 9(2).                    00001080
001090         10  CURRENT-DAY             PIC 9(2).                    00001090
001100     05  CURRENT-DATE-ALT REDEFINES                               00001100
001110         CURRENT-DATE.                                            00001110
001120         10  CURRENT-CENTURY         PIC 9(2).                    00001120
001130         10  CURRENT-YY              PIC 9(2).                    00001130
001140         10  CURRENT-MONTH-R         PIC 9(2).                    00001140
001150         10  CURRENT-DAY-R           PIC 9(2).                    00001150
001160     05  CURRENT-TIME.                                            00001160
001170         10  CURRENT-HOUR            PIC 9(2).                    00001170
001180         10  CURRENT-MINUTE          PIC 9(2).                    00001180
001190         10  CURRENT-SECOND          PIC 9(2).                    00001190
001200         10  CURRENT-HNDSEC          PIC 9(2).                    00001200
001210     05  FILLER                  PIC X(01) VALUE SPACE.           00001210
001220*                                                                 00001220
001230 01  WS-FIELDS.                                                   00001230
001240     05  WS-ACCTFILE-STATUS      PIC X(2)  VALUE SPACES.          00001240
001250     05  WS-ACCTOUT-STATUS       PIC X(2)  VALUE SPACES.          00001250
001260     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00001260
001270     05  WS-JRNLFILE-STATUS      PIC X(2)  VALUE SPACES.          00001270
001280     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00001280
001290     05  WS-TRAN-EOF             PIC X     VALUE SPACE.           00001290
001300     05  WS-TRAN-OK              PIC X     VALUE 'N'.             00001300
001310     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.          00001310
001320     05  WS-MASKED-ACCT          PIC X(10) VALUE SPACES.          00001320
001330     05  FILLER                  PIC X(01) VALUE SPACE.           00001330
001340*                                                                 00001340
001350 01  ACCOUNT-TABLE.                                               00001350
001360     05  TBL-ACCT-COUNT          PIC S9(4) COMP VALUE +0.         00001360
001370     05  TBL-ACCT-ENTRY OCCURS 0 TO 2000 TIMES                    00001370
001380             DEPENDING ON TBL-ACCT-COUNT                          00001380
001390             ASCENDING KEY IS TBL-ACCT-NUMBER                     00001390
001400             INDEXED BY ACCT-IDX.                                 00001400
001410     COPY ACCTCOPY REPLACING ==:LEV:== BY ==05==,                 00001410
001420          ==:TAG:== BY ==TBL-ACCT==.                              00001420
001430     05  FILLER                  PIC X(01) VALUE SPACE.           00001430
001440*                                                                 00001440
001450 01  WORK-SUBSCRIPTS.                                             00001450
001460     05  SRC-IDX                 PIC S9(4) COMP VALUE +0.         00001460
001470     05  DST-IDX                 PIC S9(4) COMP VALUE +0.         00001470
001480     05  I                       PIC S9(4) COMP VALUE +0.         00001480
001490     05  FILLER                  PIC X(01) VALUE SPACE.           00001490
001500*                                                                 00001500
001510 01  REPORT-TOTALS.                                               00001510
001520     05  NUM-REQUESTS-READ       PIC S9(9) COMP-3  VALUE +0.      00001520
001530     05  NUM-REQUESTS-ACCEPTED   PIC S9(9) COMP-3  VALUE +0.      00001530
001540     05  NUM-REQUESTS-REJECTED   PIC S9(9) COMP-3  VALUE +0.      00001540
001550     05  TOTAL-DEPOSITED         PIC S9(13)V99 COMP-3 VALUE +0.   00001550
001560     05  TOTAL-WITHDRAWN         PIC S9(13)V99 COMP-3 VALUE +0.   00001560
001570     05  FILLER                  PIC X(01) VALUE SPACE.           00001570
001580*                                                                 00001580
001590 01  WS-JOURNAL-WORK.                                             00001590
001600     05  WS-JRN-AMOUNT           PIC S9(13)V99 COMP-3 VALUE +0.   00001600
001610     05  WS-JRN-BALANCE          PIC S9(13)V99 COMP-3 VALUE +0.   00001610
001620     05  FILLER                  PIC X(01) VALUE SPACE.           00001620
001630*                                                                 00001630
001640 01  WS-MASK-PARMS.                                               00001640
001650     05  WS-MASK-FUNCTION        PIC X(01) VALUE SPACE.           00001650
001660         88  MASK-ACCOUNT-NUMBER  VALUE '1'.                      00001660
001670         88  MASK-PHONE-NUMBER    VALUE '2'.                      00001670
001680     05  WS-MASK-INPUT           PIC X(40) VALUE SPACES.          00001680
001690     05  WS-MASK-INPUT-ACCT REDEFINES                             00001690
001700         WS-MASK-INPUT           PIC X(10).                       00001700
001710     05  WS-MASK-OUTPUT          PIC X(40) VALUE SPACES.          00001710
001720     05  FILLER                  PIC X(01) VALUE SPACE.           00001720
001730*                                                                 00001730
001740*        *******************                                      00001740
001750*            report lines                                         00001750
001760*        *******************                                      00001760
001770 01  ERR-MSG-BAD-TRAN.                                            00001770
001780     05  FILLER PIC X(11)                                         00001780
001790                  VALUE 'REJECT    '.                             00001790
001800     05  ERR-MSG-ACCT               PIC X(10)  VALUE SPACES.      00001800
001810     05  FILLER                     PIC X(02)  VALUE SPACES.      00001810
001820     05  ERR-MSG-REASON             PIC X(40)  VALUE SPACES.      00001820
001830     05  FILLER                     PIC X(69)  VALUE SPACES.      00001830
001840 01  ERR-MSG-BAD-TRAN-FLAT REDEFINES                              00001840
001850     ERR-MSG-BAD-TRAN               PIC X(132).                   00001850
001860 01 RPT-HEADER1.                                                  00001860
001870     05  FILLER                     PIC X(40)                     00001870
001880               VALUE 'DAILY TRANSACTION POSTING RUN      DATE: '. 00001880
001890     05  RPT-MM                     PIC 99.                       00001890
001900     05  FILLER                     PIC X     VALUE '/'.          00001900
001910     05  RPT-DD                     PIC 99.                       00001910
001920     05  FILLER                     PIC X     VALUE '/'.          00001920
001930     05  RPT-YY                     PIC 99.                       00001930
001940     05  FILLER                     PIC X(20)                     00001940
001950                    VALUE ' (mm/dd/yy)   TIME: '.                 00001950
001960     05  RPT-HH                     PIC 99.                       00001960
001970     05  FILLER                     PIC X     VALUE ':'.          00001970
001980     05  RPT-MIN                    PIC 99.                       00001980
001990     05  FILLER                     PIC X     VALUE ':'.          00001990
002000     05  RPT-SS                     PIC 99.                       00002000
002010     05  FILLER                     PIC X(19) VALUE SPACES.       00002010
002020 01  RPT-STATS-HDR1.                                              00002020
002030     05  FILLER PIC X(26) VALUE 'DAILY POSTING TOTALS:     '.     00002030
002040     05  FILLER PIC X(106) VALUE SPACES.                          00002040
002050 01  RPT-STATS-DETAIL.                                            00002050
002060     05  RPT-STATS-LABEL            PIC X(24).                    00002060
002070     05  FILLER                     PIC X(02)  VALUE SPACES.      00002070
002080     05  RPT-STATS-VALUE            PIC Z,ZZZ,ZZ9.99.             00002080
002090     05  FILLER                     PIC X(92)  VALUE SPACES.      00002090
002100 01  RPT-STATS-COUNT.                                             00002100
002110     05  RPT-COUNT-LABEL            PIC X(24).                    00002110
002120     05  FILLER                     PIC X(02)  VALUE SPACES.      00002120
002130     05  RPT-COUNT-VALUE            PIC ZZ9.                      00002130
002140     05  FILLER                     PIC X(102) VALUE SPACES.      00002140
002150*                                                                 00002150
002160***************************************************************** 00002160
002170 PROCEDURE DIVISION.                                              00002170
002180***************************************************************** 00002180
002190                                                                  00002190
002200 000-MAIN.                                                        00002200
002210     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00002210
002220     ACCEPT CURRENT-TIME FROM TIME.                               00002220
002230     DISPLAY 'STB1 STARTED DATE = ' CURRENT-MONTH '/'             00002230
002240            CURRENT-DAY '/' CURRENT-YEAR.                         00002240
002250     DISPLAY '           TIME = ' CURRENT-HOUR ':'                00002250
002260            CURRENT-MINUTE ':' CURRENT-SECOND.                    00002260
002270                                                                  00002270
002280     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00002280
002290     PERFORM 710-LOAD-ACCOUNT-TABLE THRU 710-EXIT.                00002290
002300     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00002300
002310                                                                  00002310
002320     PERFORM 720-READ-TRAN-FILE THRU 720-EXIT.                    00002320
002330     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00002330
002340             UNTIL WS-TRAN-EOF = 'Y'.                             00002340
002350                                                                  00002350
002360     PERFORM 730-REWRITE-ACCOUNT-TABLE THRU 730-EXIT.             00002360
002370     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                 00002370
002380     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00002380
002390                                                                  00002390
002400     GOBACK.                                                      00002400
002410                                                                  00002410
002420 100-PROCESS-TRANSACTIONS.                                        00002420
002430     ADD +1 TO NUM-REQUESTS-READ.                                 00002430
002440     MOVE 'Y' TO WS-TRAN-OK.                                      00002440
002450     MOVE SPACES TO WS-REJECT-REASON.                             00002450
002460                                                                  00002460
002470     EVALUATE TRUE                                                00002470
002480         WHEN REQ-IS-DEPOSIT                                      00002480
002490             PERFORM 200-PROCESS-DEPOSIT THRU 200-EXIT            00002490
002500         WHEN REQ-IS-WITHDRAWAL                                   00002500
002510             PERFORM 210-PROCESS-WITHDRAWAL THRU 210-EXIT         00002510
002520         WHEN REQ-IS-TRANSFER                                     00002520
002530             PERFORM 220-PROCESS-TRANSFER THRU 220-EXIT           00002530
002540         WHEN OTHER                                               00002540
002550             MOVE 'N' TO WS-TRAN-OK                               00002550
002560             MOVE 'UNKNOWN TRANSACTION TYPE' TO WS-REJECT-REASON  00002560
002570     END-EVALUATE.                                                00002570
002580                                                                  00002580
002590     IF WS-TRAN-OK = 'Y'                                          00002590
002600         ADD +1 TO NUM-REQUESTS-ACCEPTED                          00002600
002610     ELSE                                                         00002610
002620         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                00002620
002630     END-IF.                                                      00002630
002640                                                                  00002640
002650     PERFORM 720-READ-TRAN-FILE THRU 720-EXIT.                    00002650
002660 100-EXIT.                                                        00002660
002670     EXIT.                                                        00002670
002680                                                                  00002680
002690 200-PROCESS-DEPOSIT.                                             00002690
002700     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                      00002700
002710     IF SRC-IDX = 0                                               00002710
002720         MOVE 'N' TO WS-TRAN-OK                                   00002720
002730         MOVE 'UNKNOWN ACCOUNT' TO WS-REJECT-REASON               00002730
002740         GO TO 200-EXIT                                           00002740
002750     END-IF.                                                      00002750
002760     IF REQ-AMOUNT NOT > 0                                        00002760
002770         MOVE 'N' TO WS-TRAN-OK                                   00002770
002780         MOVE 'DEPOSIT AMOUNT MUST BE POSITIVE'                   00002780
002790                                     TO WS-REJECT-REASON          00002790
002800         GO TO 200-EXIT                                           00002800
002810     END-IF.                                                      00002810
002820     IF NOT TBL-ACCT-IS-ACTIVE(SRC-IDX)                           00002820
002830         MOVE 'N' TO WS-TRAN-OK                                   00002830
002840         MOVE 'ACCOUNT NOT ACTIVE' TO WS-REJECT-REASON            00002840
002850         GO TO 200-EXIT                                           00002850
002860     END-IF.                                                      00002860
002870     ADD REQ-AMOUNT TO TBL-ACCT-BALANCE(SRC-IDX).                 00002870
002880     ADD REQ-AMOUNT TO TOTAL-DEPOSITED.                           00002880
002890     MOVE REQ-AMOUNT TO WS-JRN-AMOUNT.                            00002890
002900     MOVE TBL-ACCT-BALANCE(SRC-IDX) TO WS-JRN-BALANCE.            00002900
002910     PERFORM 610-WRITE-JOURNAL THRU 610-EXIT.                     00002910
002920 200-EXIT.                                                        00002920
002930     EXIT.                                                        00002930
002940                                                                  00002940
002950 210-PROCESS-WITHDRAWAL.                                          00002950
002960     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                      00002960
002970     IF SRC-IDX = 0                                               00002970
002980         MOVE 'N' TO WS-TRAN-OK                                   00002980
002990         MOVE 'UNKNOWN ACCOUNT' TO WS-REJECT-REASON               00002990
003000         GO TO 210-EXIT                                           00003000
003010     END-IF.                                                      00003010
003020     IF TBL-ACCT-IS-SAVINGS(SRC-IDX)                              00003020
003030         MOVE 'N' TO WS-TRAN-OK                                   00003030
003040         MOVE 'WITHDRAWALS NOT ALLOWED ON SAVINGS'                00003040
003050                                     TO WS-REJECT-REASON          00003050
003060         GO TO 210-EXIT                                           00003060
003070     END-IF.                                                      00003070
003080     IF REQ-AMOUNT NOT > 0                                        00003080
003090         MOVE 'N' TO WS-TRAN-OK                                   00003090
003100         MOVE 'WITHDRAWAL AMOUNT MUST BE POSITIVE'                00003100
003110                                     TO WS-REJECT-REASON          00003110
003120         GO TO 210-EXIT                                           00003120
003130     END-IF.                                                      00003130
003140     IF NOT TBL-ACCT-IS-ACTIVE(SRC-IDX)                           00003140
003150         MOVE 'N' TO WS-TRAN-OK                                   00003150
003160         MOVE 'ACCOUNT NOT ACTIVE' TO WS-REJECT-REASON            00003160
003170         GO TO 210-EXIT                                           00003170
003180     END-IF.                                                      00003180
003190     IF REQ-AMOUNT > TBL-ACCT-BALANCE(SRC-IDX)                    00003190
003200         MOVE 'N' TO WS-TRAN-OK                                   00003200
003210         MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON            00003210
003220         GO TO 210-EXIT                                           00003220
003230     END-IF.                                                      00003230
003240     SUBTRACT REQ-AMOUNT FROM TBL-ACCT-BALANCE(SRC-IDX).          00003240
003250     ADD REQ-AMOUNT TO TOTAL-WITHDRAWN.                           00003250
003260     MOVE REQ-AMOUNT TO WS-JRN-AMOUNT.                            00003260
003270     MOVE TBL-ACCT-BALANCE(SRC-IDX) TO WS-JRN-BALANCE.            00003270
003280     PERFORM 620-WRITE-JOURNAL-WD THRU 620-EXIT.                  00003280
003290 210-EXIT.                                                        00003290
003300     EXIT.                                                        00003300
003310                                                                  00003310
003320 220-PROCESS-TRANSFER.                                            00003320
003330     IF REQ-AMOUNT NOT > 0                                        00003330
003340         MOVE 'N' TO WS-TRAN-OK                                   00003340
003350         MOVE 'TRANSFER AMOUNT MUST BE POSITIVE'                  00003350
003360                                     TO WS-REJECT-REASON          00003360
003370         GO TO 220-EXIT                                           00003370
003380     END-IF.                                                      00003380
003390     IF REQ-ACCT-NUMBER = REQ-TO-ACCT                             00003390
003400         MOVE 'N' TO WS-TRAN-OK                                   00003400
003410         MOVE 'SOURCE AND DESTINATION MUST DIFFER'                00003410
003420                                     TO WS-REJECT-REASON          00003420
003430         GO TO 220-EXIT                                           00003430
003440     END-IF.                                                      00003440
003450     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                      00003450
003460     IF SRC-IDX = 0                                               00003460
003470         MOVE 'N' TO WS-TRAN-OK                                   00003470
003480         MOVE 'UNKNOWN SOURCE ACCOUNT' TO WS-REJECT-REASON        00003480
003490         GO TO 220-EXIT                                           00003490
003500     END-IF.                                                      00003500
003510     PERFORM 605-FIND-DEST-ACCOUNT THRU 605-EXIT.                 00003510
003520     IF DST-IDX = 0                                               00003520
003530         MOVE 'N' TO WS-TRAN-OK                                   00003530
003540         MOVE 'UNKNOWN DESTINATION ACCOUNT' TO WS-REJECT-REASON   00003540
003550         GO TO 220-EXIT                                           00003550
003560     END-IF.                                                      00003560
003570     IF TBL-ACCT-IS-SAVINGS(SRC-IDX)                              00003570
003580         MOVE 'N' TO WS-TRAN-OK                                   00003580
003590         MOVE 'SOURCE IS SAVINGS - NO WITHDRAWAL ALLOWED'         00003590
003600                                     TO WS-REJECT-REASON          00003600
003610         GO TO 220-EXIT                                           00003610
003620     END-IF.                                                      00003620
003630     IF NOT TBL-ACCT-IS-ACTIVE(SRC-IDX) OR                        00003630
003640        NOT TBL-ACCT-IS-ACTIVE(DST-IDX)                           00003640
003650         MOVE 'N' TO WS-TRAN-OK                                   00003650
003660         MOVE 'ACCOUNT NOT ACTIVE' TO WS-REJECT-REASON            00003660
003670         GO TO 220-EXIT                                           00003670
003680     END-IF.                                                      00003680
003690     IF REQ-AMOUNT > TBL-ACCT-BALANCE(SRC-IDX)                    00003690
003700         MOVE 'N' TO WS-TRAN-OK                                   00003700
003710         MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON            00003710
003720         GO TO 220-EXIT                                           00003720
003730     END-IF.                                                      00003730
003740     SUBTRACT REQ-AMOUNT FROM TBL-ACCT-BALANCE(SRC-IDX).          00003740
003750     ADD      REQ-AMOUNT TO   TBL-ACCT-BALANCE(DST-IDX).          00003750
003760     ADD REQ-AMOUNT TO TOTAL-WITHDRAWN.                           00003760
003770     ADD REQ-AMOUNT TO TOTAL-DEPOSITED.                           00003770
003780     MOVE REQ-AMOUNT TO WS-JRN-AMOUNT.                            00003780
003790     MOVE TBL-ACCT-BALANCE(SRC-IDX) TO WS-JRN-BALANCE.            00003790
003800     PERFORM 630-WRITE-JOURNAL-TO THRU 630-EXIT.                  00003800
003810     MOVE TBL-ACCT-BALANCE(DST-IDX) TO WS-JRN-BALANCE.            00003810
003820     PERFORM 640-WRITE-JOURNAL-TI THRU 640-EXIT.                  00003820
003830 220-EXIT.                                                        00003830
003840     EXIT.                                                        00003840
003850                                                                  00003850
003860 299-REPORT-BAD-TRAN.                                             00003860
003870     ADD +1 TO NUM-REQUESTS-REJECTED.                             00003870
003880     MOVE '1' TO WS-MASK-FUNCTION.                                00003880
003890     MOVE SPACES TO WS-MASK-INPUT.                                00003890
003900     MOVE REQ-ACCT-NUMBER TO WS-MASK-INPUT-ACCT.                  00003900
003910     PERFORM 900-CALL-MASK-HELPER THRU 900-EXIT.                  00003910
003920     MOVE WS-MASK-OUTPUT(1:10) TO ERR-MSG-ACCT.                   00003920
003930     MOVE WS-REJECT-REASON TO ERR-MSG-REASON.                     00003930
003940     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.           00003940
003950 299-EXIT.                                                        00003950
003960     EXIT.                                                        00003960
003970                                                                  00003970
003980 600-FIND-ACCOUNT.                                                00003980
003990     MOVE 0 TO SRC-IDX.                                           00003990
004000     SET ACCT-IDX TO 1.                                           00004000
004010     SEARCH ALL TBL-ACCT-ENTRY                                    00004010
004020         WHEN TBL-ACCT-NUMBER(ACCT-IDX) = REQ-ACCT-NUMBER         00004020
004030             SET SRC-IDX TO ACCT-IDX                              00004030
004040     END-SEARCH.                                                  00004040
004050 600-EXIT.                                                        00004050
004060     EXIT.                                                        00004060
004070                                                                  00004070
004080 605-FIND-DEST-ACCOUNT.                                           00004080
004090     MOVE 0 TO DST-IDX.                                           00004090
004100     SET ACCT-IDX TO 1.                                           00004100
004110     SEARCH ALL TBL-ACCT-ENTRY                                    00004110
004120         WHEN TBL-ACCT-NUMBER(ACCT-IDX) = REQ-TO-ACCT             00004120
004130             SET DST-IDX TO ACCT-IDX                              00004130
004140     END-SEARCH.                                                  00004140
004150 605-EXIT.                                                        00004150
004160     EXIT.                                                        00004160
004170                                                                  00004170
004180 610-WRITE-JOURNAL.                                               00004180
004190     MOVE REQ-ACCT-NUMBER      TO JRNL-FD-ACCT-NUMBER.            00004190
004200     MOVE 'DP'                  TO JRNL-FD-TYPE.                  00004200
004210     MOVE WS-JRN-AMOUNT         TO JRNL-FD-AMOUNT.                00004210
004220     MOVE WS-JRN-BALANCE        TO JRNL-FD-BALANCE-AFTER.         00004220
004230     MOVE CURRENT-DATE          TO JRNL-FD-DATE.                  00004230
004240     MOVE REQ-DESCRIPTION      TO JRNL-FD-DESCRIPTION.            00004240
004250     WRITE JRNL-FD-REC.                                           00004250
004260 610-EXIT.                                                        00004260
004270     EXIT.                                                        00004270
004280                                                                  00004280
004290 620-WRITE-JOURNAL-WD.                                            00004290
004300     MOVE REQ-ACCT-NUMBER      TO JRNL-FD-ACCT-NUMBER.            00004300
004310     MOVE 'WD'                  TO JRNL-FD-TYPE.                  00004310
004320     MOVE WS-JRN-AMOUNT         TO JRNL-FD-AMOUNT.                00004320
004330     MOVE WS-JRN-BALANCE        TO JRNL-FD-BALANCE-AFTER.         00004330
004340     MOVE CURRENT-DATE          TO JRNL-FD-DATE.                  00004340
004350     MOVE REQ-DESCRIPTION      TO JRNL-FD-DESCRIPTION.            00004350
004360     WRITE JRNL-FD-REC.                                           00004360
004370 620-EXIT.                                                        00004370
004380     EXIT.                                                        00004380
004390                                                                  00004390
004400 630-WRITE-JOURNAL-TO.                                            00004400
004410     MOVE REQ-ACCT-NUMBER      TO JRNL-FD-ACCT-NUMBER.            00004410
004420     MOVE 'TO'                  TO JRNL-FD-TYPE.                  00004420
004430     MOVE WS-JRN-AMOUNT         TO JRNL-FD-AMOUNT.                00004430
004440     MOVE WS-JRN-BALANCE        TO JRNL-FD-BALANCE-AFTER.         00004440
004450     MOVE CURRENT-DATE          TO JRNL-FD-DATE.                  00004450
004460     STRING 'TRANSFER TO ' REQ-TO-ACCT DELIMITED BY SIZE          00004460
004470             INTO JRNL-FD-DESCRIPTION.                            00004470
004480     WRITE JRNL-FD-REC.                                           00004480
004490 630-EXIT.                                                        00004490
004500     EXIT.                                                        00004500
004510                                                                  00004510
004520 640-WRITE-JOURNAL-TI.                                            00004520
004530     MOVE REQ-TO-ACCT          TO JRNL-FD-ACCT-NUMBER.            00004530
004540     MOVE 'TI'                  TO JRNL-FD-TYPE.                  00004540
004550     MOVE WS-JRN-AMOUNT         TO JRNL-FD-AMOUNT.                00004550
004560     MOVE WS-JRN-BALANCE        TO JRNL-FD-BALANCE-AFTER.         00004560
004570     MOVE CURRENT-DATE          TO JRNL-FD-DATE.                  00004570
004580     STRING 'TRANSFER FROM ' REQ-ACCT-NUMBER DELIMITED BY SIZE    00004580
004590             INTO JRNL-FD-DESCRIPTION.                            00004590
004600     WRITE JRNL-FD-REC.                                           00004600
004610 640-EXIT.                                                        00004610
004620     EXIT.                                                        00004620
004630                                                                  00004630
004640 700-OPEN-FILES.                                                  00004640
004650     OPEN INPUT    TRANSACTION-FILE                               00004650
004660                   ACCOUNT-FILE                                   00004660
004670          OUTPUT   ACCOUNT-FILE-OUT                               00004670
004680                   JOURNAL-FILE                                   00004680
004690                   REPORT-FILE.                                   00004690
004700     IF WS-ACCTFILE-STATUS NOT = '00'                             00004700
004710       DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC:'                00004710
004720               WS-ACCTFILE-STATUS                                 00004720
004730       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00004730
004740       MOVE 16 TO RETURN-CODE                                     00004740
004750       MOVE 'Y' TO WS-TRAN-EOF                                    00004750
004760     END-IF.                                                      00004760
004770     IF WS-TRANFILE-STATUS NOT = '00'                             00004770
004780       DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'              00004780
004790               WS-TRANFILE-STATUS                                 00004790
004800       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00004800
004810       MOVE 16 TO RETURN-CODE                                     00004810
004820       MOVE 'Y' TO WS-TRAN-EOF                                    00004820
004830     END-IF.                                                      00004830
004840 700-EXIT.                                                        00004840
004850     EXIT.                                                        00004850
004860                                                                  00004860
004870 710-LOAD-ACCOUNT-TABLE.                                          00004870
004880     MOVE 0 TO TBL-ACCT-COUNT.                                    00004880
004890     PERFORM 711-LOAD-ONE-ACCOUNT THRU 711-EXIT                   00004890
004900         UNTIL WS-ACCTFILE-STATUS = '10'.                         00004900
004910 710-EXIT.                                                        00004910
004920     EXIT.                                                        00004920
004930                                                                  00004930
004940 711-LOAD-ONE-ACCOUNT.                                            00004940
004950     READ ACCOUNT-FILE                                            00004950
004960         AT END MOVE '10' TO WS-ACCTFILE-STATUS.                  00004960
004970     IF WS-ACCTFILE-STATUS = '00'                                 00004970
004980         ADD +1 TO TBL-ACCT-COUNT                                 00004980
004990         MOVE ACCT-FD-REC TO TBL-ACCT-ENTRY(TBL-ACCT-COUNT)       00004990
005000     END-IF.                                                      00005000
005010 711-EXIT.                                                        00005010
005020     EXIT.                                                        00005020
005030                                                                  00005030
005040 720-READ-TRAN-FILE.                                              00005040
005050     READ TRANSACTION-FILE                                        00005050
005060         AT END MOVE 'Y' TO WS-TRAN-EOF.                          00005060
005070     EVALUATE WS-TRANFILE-STATUS                                  00005070
005080        WHEN '00'                                                 00005080
005090             CONTINUE                                             00005090
005100        WHEN '10'                                                 00005100
005110             MOVE 'Y' TO WS-TRAN-EOF                              00005110
005120        WHEN OTHER                                                00005120
005130            DISPLAY 'ERROR ON TRANSACTION FILE READ. CODE:'       00005130
005140                        WS-TRANFILE-STATUS                        00005140
005150            MOVE 'Y' TO WS-TRAN-EOF                               00005150
005160     END-EVALUATE.                                                00005160
005170 720-EXIT.                                                        00005170
005180     EXIT.                                                        00005180
005190                                                                  00005190
005200 730-REWRITE-ACCOUNT-TABLE.                                       00005200
005210     MOVE 1 TO I.                                                 00005210
005220     PERFORM 731-WRITE-ONE-ACCOUNT THRU 731-EXIT                  00005220
005230         UNTIL I > TBL-ACCT-COUNT.                                00005230
005240 730-EXIT.                                                        00005240
005250     EXIT.                                                        00005250
005260                                                                  00005260
005270 731-WRITE-ONE-ACCOUNT.                                           00005270
005280     MOVE TBL-ACCT-ENTRY(I) TO ACCTOUT-FD-REC.                    00005280
005290     WRITE ACCTOUT-FD-REC.                                        00005290
005300     ADD +1 TO I.                                                 00005300
005310 731-EXIT.                                                        00005310
005320     EXIT.                                                        00005320
005330                                                                  00005330
005340 790-CLOSE-FILES.                                                 00005340
005350     CLOSE TRANSACTION-FILE.                                      00005350
005360     CLOSE ACCOUNT-FILE.                                          00005360
005370     CLOSE ACCOUNT-FILE-OUT.                                      00005370
005380     CLOSE JOURNAL-FILE.                                          00005380
005390     CLOSE REPORT-FILE.                                           00005390
005400 790-EXIT.                                                        00005400
005410     EXIT.                                                        00005410
005420                                                                  00005420
005430 800-INIT-REPORT.                                                 00005430
005440     MOVE CURRENT-YY            TO RPT-YY.                        00005440
005450     MOVE CURRENT-MONTH         TO RPT-MM.                        00005450
005460     MOVE CURRENT-DAY           TO RPT-DD.                        00005460
005470     MOVE CURRENT-HOUR          TO RPT-HH.                        00005470
005480     MOVE CURRENT-MINUTE        TO RPT-MIN.                       00005480
005490     MOVE CURRENT-SECOND        TO RPT-SS.                        00005490
005500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00005500
005510 800-EXIT.                                                        00005510
005520     EXIT.                                                        00005520
005530                                                                  00005530
005540 850-REPORT-TRAN-STATS.                                           00005540
005550     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00005550
005560     MOVE 'REQUESTS READ'          TO RPT-COUNT-LABEL.            00005560
005570     MOVE NUM-REQUESTS-READ        TO RPT-COUNT-VALUE.            00005570
005580     WRITE REPORT-RECORD FROM RPT-STATS-COUNT AFTER 1.            00005580
005590     MOVE 'REQUESTS ACCEPTED'      TO RPT-COUNT-LABEL.            00005590
005600     MOVE NUM-REQUESTS-ACCEPTED    TO RPT-COUNT-VALUE.            00005600
005610     WRITE REPORT-RECORD FROM RPT-STATS-COUNT AFTER 1.            00005610
005620     MOVE 'REQUESTS REJECTED'      TO RPT-COUNT-LABEL.            00005620
005630     MOVE NUM-REQUESTS-REJECTED    TO RPT-COUNT-VALUE.            00005630
005640     WRITE REPORT-RECORD FROM RPT-STATS-COUNT AFTER 1.            00005640
005650     MOVE 'TOTAL DEPOSITED'        TO RPT-STATS-LABEL.            00005650
005660     MOVE TOTAL-DEPOSITED          TO RPT-STATS-VALUE.            00005660
005670     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00005670
005680     MOVE 'TOTAL WITHDRAWN'        TO RPT-STATS-LABEL.            00005680
005690     MOVE TOTAL-WITHDRAWN          TO RPT-STATS-VALUE.            00005690
005700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00005700
005710 850-EXIT.                                                        00005710
005720     EXIT.                                                        00005720
005730                                                                  00005730
005740 900-CALL-MASK-HELPER.                                            00005740
005750     CALL 'STB8' USING WS-MASK-FUNCTION, WS-MASK-INPUT,           00005750
005760                        WS-MASK-OUTPUT.                           00005760
005770 900-EXIT.                                                        00005770
005780     EXIT.                                                        00005780
